000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          INVVAL.
000300        AUTHOR.              D. PARETTI.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        02/14/1991.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    02/14/91  DP   ORIG    INITIAL RELEASE.  REVALUES EACH
001300*                            POSITION OFF CURRENT-PRICE AND
001400*                            REWRITES THE POSITION FILE.
001500*    07/08/92  DP   TKT-078 SKIP REVALUATION WHEN CURRENT-PRICE
001600*                            IS ZERO OR BLANK -- PRICE FEED
001700*                            WAS LEAVING STALE VALUES ALONE
001800*                            INSTEAD OF ZEROING GAIN-LOSS-PCT.
001900*    11/03/94  RK   TKT-141 GAIN-LOSS-PCT NOW GUARDED AGAINST A
002000*                            ZERO TOTAL-COST DIVISOR.
002100*    01/20/98  MO   TKT-159 BLANK TRAILER LINES IN THE INPUT
002200*                            FILE ARE NOW SKIPPED ON LOAD.
002300*    12/07/98  MO   Y2K-08  RUN-DATE REVIEWED.  NO DATE
002400*                            ARITHMETIC IN THIS PROGRAM.  NO
002500*                            CHANGE REQUIRED.
002600*    05/30/01  TV   TKT-173 SECTION 4 NOW APPENDED TO THE
002700*                            SHARED REPORT FILE OPENED BY
002800*                            TXNSUM; POSITIONS STILL REWRITTEN
002900*                            TO THEIR OWN FILE AT CLOSING.
003000*    =========================================================
003100        ENVIRONMENT DIVISION.
003200        CONFIGURATION SECTION.
003300        SPECIAL-NAMES.
003400            C01 IS TOP-OF-FORM.
003500
003600        INPUT-OUTPUT SECTION.
003700        FILE-CONTROL.
003800
003900            SELECT INVESTMENTS
004000                ASSIGN TO INVFILE
004100                ORGANIZATION IS LINE SEQUENTIAL.
004200
004300            SELECT REPORT-OUT
004400                ASSIGN TO RPTFILE
004500                ORGANIZATION IS LINE SEQUENTIAL.
004600
004700        DATA DIVISION.
004800        FILE SECTION.
004900
005000        FD  INVESTMENTS
005100            LABEL RECORD IS STANDARD
005200            RECORD CONTAINS 97 CHARACTERS
005300            DATA RECORD IS I-REC.
005400
005500        01  I-REC.
005600            05  I-USER-ID              PIC 9(6).
005700            05  I-INV-ID                PIC 9(6).
005800            05  I-SYMBOL                PIC X(8).
005900            05  I-PRICE-GROUP.
006000                10  I-QUANTITY          PIC S9(7)V9(4).
006100                10  I-PURCHASE-PRICE    PIC S9(7)V9(4).
006200                10  I-CURRENT-PRICE     PIC S9(7)V9(4).
006300            05  I-PRICE-TABLE REDEFINES I-PRICE-GROUP.
006400                10  I-PRICE-ENTRY OCCURS 3 TIMES
006500                                        PIC S9(7)V9(4).
006600            05  I-TOTAL-COST            PIC S9(9)V99.
006700            05  I-CURRENT-VALUE         PIC S9(9)V99.
006800            05  I-GAIN-LOSS             PIC S9(9)V99.
006900            05  I-GAIN-LOSS-PCT         PIC S9(5)V9(4).
007000            05  I-FILL                  PIC X(02).
007100        01  I-REC-X REDEFINES I-REC     PIC X(97).
007200
007300        FD  REPORT-OUT
007400            LABEL RECORD IS OMITTED
007500            RECORD CONTAINS 132 CHARACTERS
007600            DATA RECORD IS PRTLINE.
007700
007800        01  PRTLINE                     PIC X(132).
007900
008000        WORKING-STORAGE SECTION.
008100        01  WORK-AREA.
008200            05  MORE-RECS              PIC XXX  VALUE "YES".
008300            05  POS-COUNT              PIC 9(5) VALUE ZERO COMP.
008400            05  T-IDX                  PIC 9(5) VALUE ZERO COMP.
008500            05  WS-PRICE-IDX           PIC 9    VALUE ZERO COMP.
008600            05  WS-USER-HOLD           PIC 9(6) VALUE ZERO.
008700
008800        01  GT-GROUP.
008900            05  GT-TOTAL-COST          PIC S9(9)V99 VALUE ZERO.
009000            05  GT-CURRENT-VALUE       PIC S9(9)V99 VALUE ZERO.
009100            05  GT-GAIN-LOSS           PIC S9(9)V99 VALUE ZERO.
009200
009300        01  RUN-DATE.
009400            05  RUN-YEAR               PIC 9(4).
009500            05  RUN-MONTH              PIC 99.
009600            05  RUN-DAY                PIC 99.
009700        01  RUN-DATE-X REDEFINES RUN-DATE
009800                                       PIC 9(8).
009900
010000        01  POSITION-TABLE.
010100            05  T-POS-ENTRY OCCURS 4000 TIMES.
010200                10  T-USER-ID           PIC 9(6).
010300                10  T-INV-ID            PIC 9(6).
010400                10  T-SYMBOL            PIC X(8).
010500                10  T-PRICE-GROUP.
010600                    15  T-QUANTITY      PIC S9(7)V9(4).
010700                    15  T-PURCHASE-PRICE
010800                                        PIC S9(7)V9(4).
010900                    15  T-CURRENT-PRICE PIC S9(7)V9(4).
011000                10  T-PRICE-TABLE REDEFINES T-PRICE-GROUP.
011100                    15  T-PRICE-ENTRY OCCURS 3 TIMES
011200                                        PIC S9(7)V9(4).
011300                10  T-TOTAL-COST        PIC S9(9)V99.
011400                10  T-CURRENT-VALUE     PIC S9(9)V99.
011500                10  T-GAIN-LOSS         PIC S9(9)V99.
011600                10  T-GAIN-LOSS-PCT     PIC S9(5)V9(4).
011700
011800        01  SECTION-BANNER-4.
011900            05  FILLER                 PIC X(22)   VALUE
012000                "INVESTMENT VALUATION ".
012100            05  FILLER                 PIC X(6)    VALUE "AS OF ".
012200            05  O-BAN-MM               PIC 99.
012300            05  FILLER                 PIC X(1)    VALUE "/".
012400            05  O-BAN-DD               PIC 99.
012500            05  FILLER                 PIC X(1)    VALUE "/".
012600            05  O-BAN-YY               PIC 9(4).
012700            05  FILLER                 PIC X(4)    VALUE SPACES.
012800            05  FILLER             PIC X(8)    VALUE "USER ID ".
012900            05  O-BAN-USER-ID          PIC 9(6).
013000            05  FILLER                 PIC X(70)   VALUE SPACES.
013100
013200        01  COLUMN-HEADING-4.
013300            05  FILLER                 PIC X(8)    VALUE "SYMBOL".
013400            05  FILLER                 PIC X(5)    VALUE SPACES.
013500            05  FILLER             PIC X(8)    VALUE "QUANTITY".
013600            05  FILLER                 PIC X(4)    VALUE SPACES.
013700            05  FILLER             PIC X(7)    VALUE "CURRENT".
013800            05  FILLER                 PIC X(3)    VALUE SPACES.
013900            05  FILLER                 PIC X(4)    VALUE "COST".
014000            05  FILLER                 PIC X(5)    VALUE SPACES.
014100            05  FILLER                 PIC X(5)    VALUE "VALUE".
014200            05  FILLER                 PIC X(6)    VALUE SPACES.
014300            05  FILLER             PIC X(9)    VALUE "GAIN/LOSS".
014400            05  FILLER                 PIC X(3)    VALUE SPACES.
014500            05  FILLER             PIC X(7)    VALUE "PCT G/L".
014600            05  FILLER                 PIC X(51)   VALUE SPACES.
014700
014800        01  DETAIL-LINE4.
014900            05  O4-SYMBOL              PIC X(8).
015000            05  FILLER                 PIC X(3)    VALUE SPACES.
015100            05  O4-QUANTITY            PIC Z,ZZZ,ZZ9.9999-.
015200            05  FILLER                 PIC X(2)    VALUE SPACES.
015300            05  O4-PRICE               PIC ZZ,ZZ9.9999-.
015400            05  FILLER                 PIC X(2)    VALUE SPACES.
015500            05  O4-TOTAL-COST          PIC Z,ZZZ,ZZ9.99-.
015600            05  FILLER                 PIC X(2)    VALUE SPACES.
015700            05  O4-CURRENT-VALUE       PIC Z,ZZZ,ZZ9.99-.
015800            05  FILLER                 PIC X(2)    VALUE SPACES.
015900            05  O4-GAIN-LOSS           PIC Z,ZZZ,ZZ9.99-.
016000            05  FILLER                 PIC X(2)    VALUE SPACES.
016100            05  O4-GAIN-LOSS-PCT       PIC ZZZ9.9999-.
016200            05  FILLER                 PIC X(21)   VALUE SPACES.
016300
016400        01  USER-TOTAL-LINE-4.
016500            05  FILLER                 PIC X(20)   VALUE
016600                "USER TOTALS -- ".
016700            05  FILLER                 PIC X(6)    VALUE "COST: ".
016800            05  O4T-TOTAL-COST         PIC Z,ZZZ,ZZ9.99-.
016900            05  FILLER                 PIC X(3)    VALUE SPACES.
017000            05  FILLER             PIC X(7)    VALUE "VALUE: ".
017100            05  O4T-CURRENT-VALUE      PIC Z,ZZZ,ZZ9.99-.
017200            05  FILLER                 PIC X(3)    VALUE SPACES.
017300            05  FILLER                 PIC X(6)    VALUE "G/L: ".
017400            05  O4T-GAIN-LOSS          PIC Z,ZZZ,ZZ9.99-.
017500            05  FILLER                 PIC X(47)   VALUE SPACES.
017600
017700        01  BLANK-LINE-4.
017800            05  FILLER                 PIC X(132)  VALUE SPACES.
017900
018000        PROCEDURE DIVISION.
018100
018200        0000-INVVAL.
018300            PERFORM 1000-INIT.
018400            PERFORM 2000-MAINLINE
018500                VARYING T-IDX FROM 1 BY 1
018600                    UNTIL T-IDX > POS-COUNT.
018700            PERFORM 3000-CLOSING.
018800            STOP RUN.
018900
019000        1000-INIT.
019100            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
019200
019300            OPEN INPUT INVESTMENTS.
019400            PERFORM 1100-LOAD-POSITION-TABLE
019500                UNTIL MORE-RECS = "NO".
019600            CLOSE INVESTMENTS.
019700
019800            OPEN EXTEND REPORT-OUT.
019900
020000            IF POS-COUNT > ZERO
020100                MOVE T-USER-ID(1) TO WS-USER-HOLD
020200            END-IF.
020300
020400        1100-LOAD-POSITION-TABLE.
020500            READ INVESTMENTS
020600                AT END
020700                    MOVE "NO" TO MORE-RECS
020800                NOT AT END
020900                    IF I-REC-X NOT = SPACES
021000                        PERFORM 1110-ADD-TABLE-ENTRY
021100                    END-IF.
021200
021300        1110-ADD-TABLE-ENTRY.
021400            ADD 1 TO POS-COUNT.
021500            MOVE I-USER-ID  TO T-USER-ID(POS-COUNT).
021600            MOVE I-INV-ID   TO T-INV-ID(POS-COUNT).
021700            MOVE I-SYMBOL   TO T-SYMBOL(POS-COUNT).
021800
021900            PERFORM 1111-LOAD-ONE-PRICE
022000                VARYING WS-PRICE-IDX FROM 1 BY 1
022100                    UNTIL WS-PRICE-IDX > 3.
022200
022300            MOVE I-TOTAL-COST     TO T-TOTAL-COST(POS-COUNT).
022400            MOVE I-CURRENT-VALUE  TO T-CURRENT-VALUE(POS-COUNT).
022500            MOVE I-GAIN-LOSS      TO T-GAIN-LOSS(POS-COUNT).
022600            MOVE I-GAIN-LOSS-PCT  TO T-GAIN-LOSS-PCT(POS-COUNT).
022700
022800        1111-LOAD-ONE-PRICE.
022900            MOVE I-PRICE-ENTRY(WS-PRICE-IDX)
023000                TO T-PRICE-ENTRY(POS-COUNT, WS-PRICE-IDX).
023100
023200        2000-MAINLINE.
023300            IF T-USER-ID(T-IDX) NOT = WS-USER-HOLD
023400                IF T-IDX > 1
023500                    PERFORM 2600-WRITE-USER-TOTAL
023600                END-IF
023700                MOVE T-USER-ID(T-IDX) TO WS-USER-HOLD
023800                MOVE ZERO TO GT-TOTAL-COST
023900                MOVE ZERO TO GT-CURRENT-VALUE
024000                MOVE ZERO TO GT-GAIN-LOSS
024100                PERFORM 9100-HEADING
024200            END-IF.
024300
024400            PERFORM 2100-REVALUE.
024500            PERFORM 2200-BREAK-TOTALS.
024600            PERFORM 2500-WRITE-DETAIL.
024700
024800        2100-REVALUE.
024900            IF T-CURRENT-PRICE(T-IDX) > ZERO
025000                COMPUTE T-CURRENT-VALUE(T-IDX) =
025100                    T-CURRENT-PRICE(T-IDX) * T-QUANTITY(T-IDX)
025200                COMPUTE T-GAIN-LOSS(T-IDX) =
025300                    T-CURRENT-VALUE(T-IDX) - T-TOTAL-COST(T-IDX)
025400                IF T-TOTAL-COST(T-IDX) NOT = ZERO
025500                    COMPUTE T-GAIN-LOSS-PCT(T-IDX) ROUNDED =
025600                        T-GAIN-LOSS(T-IDX)
025700                            / T-TOTAL-COST(T-IDX) * 100
025800                ELSE
025900                    MOVE ZERO TO T-GAIN-LOSS-PCT(T-IDX)
026000                END-IF
026100            END-IF.
026200
026300        2200-BREAK-TOTALS.
026400            ADD T-TOTAL-COST(T-IDX)    TO GT-TOTAL-COST.
026500            ADD T-CURRENT-VALUE(T-IDX) TO GT-CURRENT-VALUE.
026600            ADD T-GAIN-LOSS(T-IDX)     TO GT-GAIN-LOSS.
026700
026800        2500-WRITE-DETAIL.
026900            MOVE T-SYMBOL(T-IDX)         TO O4-SYMBOL.
027000            MOVE T-QUANTITY(T-IDX)       TO O4-QUANTITY.
027100            MOVE T-CURRENT-PRICE(T-IDX)  TO O4-PRICE.
027200            MOVE T-TOTAL-COST(T-IDX)     TO O4-TOTAL-COST.
027300            MOVE T-CURRENT-VALUE(T-IDX)  TO O4-CURRENT-VALUE.
027400            MOVE T-GAIN-LOSS(T-IDX)      TO O4-GAIN-LOSS.
027500            MOVE T-GAIN-LOSS-PCT(T-IDX)  TO O4-GAIN-LOSS-PCT.
027600
027700            WRITE PRTLINE
027800                FROM DETAIL-LINE4
027900                    AFTER ADVANCING 1 LINE.
028000
028100        2600-WRITE-USER-TOTAL.
028200            MOVE GT-TOTAL-COST    TO O4T-TOTAL-COST.
028300            MOVE GT-CURRENT-VALUE TO O4T-CURRENT-VALUE.
028400            MOVE GT-GAIN-LOSS     TO O4T-GAIN-LOSS.
028500
028600            WRITE PRTLINE
028700                FROM USER-TOTAL-LINE-4
028800                    AFTER ADVANCING 1 LINE.
028900
029000        3000-CLOSING.
029100            IF POS-COUNT > ZERO
029200                PERFORM 2600-WRITE-USER-TOTAL
029300            END-IF.
029400
029500            CLOSE REPORT-OUT.
029600
029700            OPEN OUTPUT INVESTMENTS.
029800            PERFORM 3100-REWRITE-POSITION
029900                VARYING T-IDX FROM 1 BY 1
030000                    UNTIL T-IDX > POS-COUNT.
030100            CLOSE INVESTMENTS.
030200
030300        3100-REWRITE-POSITION.
030400            MOVE T-USER-ID(T-IDX)  TO I-USER-ID.
030500            MOVE T-INV-ID(T-IDX)   TO I-INV-ID.
030600            MOVE T-SYMBOL(T-IDX)   TO I-SYMBOL.
030700
030800            PERFORM 3101-STORE-ONE-PRICE
030900                VARYING WS-PRICE-IDX FROM 1 BY 1
031000                    UNTIL WS-PRICE-IDX > 3.
031100
031200            MOVE T-TOTAL-COST(T-IDX)    TO I-TOTAL-COST.
031300            MOVE T-CURRENT-VALUE(T-IDX) TO I-CURRENT-VALUE.
031400            MOVE T-GAIN-LOSS(T-IDX)     TO I-GAIN-LOSS.
031500            MOVE T-GAIN-LOSS-PCT(T-IDX) TO I-GAIN-LOSS-PCT.
031600            MOVE SPACES TO I-FILL.
031700
031800            WRITE I-REC.
031900
032000        3101-STORE-ONE-PRICE.
032100            MOVE T-PRICE-ENTRY(T-IDX, WS-PRICE-IDX)
032200                TO I-PRICE-ENTRY(WS-PRICE-IDX).
032300
032400        9100-HEADING.
032500            MOVE RUN-MONTH     TO O-BAN-MM.
032600            MOVE RUN-DAY       TO O-BAN-DD.
032700            MOVE RUN-YEAR      TO O-BAN-YY.
032800            MOVE WS-USER-HOLD  TO O-BAN-USER-ID.
032900
033000            WRITE PRTLINE
033100                FROM BLANK-LINE-4
033200                    AFTER ADVANCING 1 LINE.
033300            WRITE PRTLINE
033400                FROM SECTION-BANNER-4
033500                    AFTER ADVANCING 1 LINE.
033600            WRITE PRTLINE
033700                FROM COLUMN-HEADING-4
033800                    AFTER ADVANCING 1 LINE.
033900
