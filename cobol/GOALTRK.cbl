000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          GOALTRK.
000300        AUTHOR.              T. VANCE.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        09/19/1989.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    09/19/89  TV   ORIG    INITIAL RELEASE.  POSTS ONE
001300*                            CONTRIBUTION FILE AGAINST THE
001400*                            GOAL MASTER, HELD IN A TABLE FOR
001500*                            THE LIFE OF THE RUN.
001600*    04/02/91  DP   TKT-091 ADDED DAYS-REMAINING CALCULATION.
001700*                            NO INTRINSIC DATE FUNCTION IS
001800*                            AVAILABLE ON THIS COMPILER, SO
001900*                            THE DAY COUNT IS DONE BY HAND
002000*                            WITH A JULIAN DAY NUMBER ROUTINE
002100*                            (SEE 9400-CALC-JDN).  SAME METHOD
002200*                            USED FOR THE NEXT-DATE CALC IN
002300*                            INCPROJ.
002400*    08/14/93  RK   TKT-117 CONTRIBUTIONS AGAINST AN UNKNOWN
002500*                            GOAL-ID ARE NOW COUNTED AND
002600*                            SKIPPED INSTEAD OF ABENDING THE
002700*                            RUN.
002800*    02/09/96  MO   TKT-134 GOAL STATUS LEFT UNCHANGED UNLESS
002900*                            THE GOAL ACTUALLY COMPLETES THIS
003000*                            RUN -- WAS RESETTING IN_PROGRESS
003100*                            GOALS BACK TO THEIR ORIGINAL VALUE
003200*                            ON EVERY PASS.
003300*    11/30/98  MO   Y2K-09  GOAL-TABLE AND CONTRIBUTION DATES
003400*                            CARRY A 4-DIGIT YEAR ALREADY.
003500*                            9400-CALC-JDN REVIEWED AND FOUND
003600*                            CENTURY-SAFE AS WRITTEN.  NO CHANGE
003700*                            REQUIRED.
003800*    06/18/01  TV   TKT-168 SECTION 5 APPENDED TO THE SHARED
003900*                            REPORT FILE ON THE USER-ID BREAK
004000*                            WHILE REWRITING THE GOAL MASTER.
004100*    03/14/03  RK   TKT-191 GOAL-TABLE IS NOW SORTED BY USER-ID
004200*                            (2500/2501/2502/2503) BEFORE THE
004300*                            BREAK-DRIVEN PASS IN 3000-CLOSING --
004400*                            UNLIKE TRANSACTIONS/RULES/ACCOUNTS,
004500*                            GOALS IS NOT A SORTED-BY-USER-ID
004600*                            FILE, SO ONE USER'S GOALS COULD LAND
004700*                            IN TWO PLACES IN THE TABLE AND SPLIT
004800*                            INTO TWO BANNER SECTIONS WITH TWO
004900*                            PARTIAL COMPLETED-COUNTS.
005000*    =========================================================
005100        ENVIRONMENT DIVISION.
005200        CONFIGURATION SECTION.
005300        SPECIAL-NAMES.
005400            C01 IS TOP-OF-FORM.
005500
005600        INPUT-OUTPUT SECTION.
005700        FILE-CONTROL.
005800
005900            SELECT GOALS
006000                ASSIGN TO GOALFILE
006100                ORGANIZATION IS LINE SEQUENTIAL.
006200
006300            SELECT CONTRIBUTIONS
006400                ASSIGN TO CONTFILE
006500                ORGANIZATION IS LINE SEQUENTIAL.
006600
006700            SELECT REPORT-OUT
006800                ASSIGN TO RPTFILE
006900                ORGANIZATION IS LINE SEQUENTIAL.
007000
007100        DATA DIVISION.
007200        FILE SECTION.
007300
007400        FD  GOALS
007500            LABEL RECORD IS STANDARD
007600            RECORD CONTAINS 90 CHARACTERS
007700            DATA RECORD IS I-GOAL-REC.
007800
007900        01  I-GOAL-REC.
008000            05  I-USER-ID               PIC 9(6).
008100            05  I-GOAL-ID               PIC 9(6).
008200            05  I-GOAL-NAME             PIC X(20).
008300            05  I-TARGET-AMOUNT         PIC S9(9)V99.
008400            05  I-CURRENT-AMOUNT        PIC S9(9)V99.
008500            05  I-PROGRESS-PCT          PIC S9(3)V99.
008600            05  I-TARGET-DATE           PIC 9(8).
008700            05  I-TARGET-DATE-GRP REDEFINES I-TARGET-DATE.
008800                10  I-TARG-YY           PIC 9(4).
008900                10  I-TARG-MM            PIC 99.
009000                10  I-TARG-DD            PIC 99.
009100            05  I-GOAL-STATUS           PIC X(12).
009200            05  I-COMPLETION-DATE       PIC 9(8).
009300            05  I-FILL                  PIC X(03).
009400        01  I-GOAL-REC-X REDEFINES I-GOAL-REC
009500                                       PIC X(90).
009600
009700        FD  CONTRIBUTIONS
009800            LABEL RECORD IS STANDARD
009900            RECORD CONTAINS 20 CHARACTERS
010000            DATA RECORD IS I-CONT-REC.
010100
010200        01  I-CONT-REC.
010300            05  CI-GOAL-ID              PIC 9(6).
010400            05  CI-CONTRIB-AMT          PIC S9(9)V99.
010500            05  CI-FILL                 PIC X(03).
010600        01  I-CONT-REC-X REDEFINES I-CONT-REC
010700                                       PIC X(20).
010800
010900        FD  REPORT-OUT
011000            LABEL RECORD IS OMITTED
011100            RECORD CONTAINS 132 CHARACTERS
011200            DATA RECORD IS PRTLINE.
011300
011400        01  PRTLINE                     PIC X(132).
011500
011600        WORKING-STORAGE SECTION.
011700        01  WORK-AREA.
011800            05  MORE-RECS              PIC XXX  VALUE "YES".
011900            05  MORE-GOALS             PIC XXX  VALUE "YES".
012000            05  GOAL-COUNT             PIC 9(5) VALUE ZERO COMP.
012100            05  G-IDX                  PIC 9(5) VALUE ZERO COMP.
012200            05  WS-FOUND-SW            PIC XXX  VALUE "NO".
012300                88  WS-GOAL-FOUND               VALUE "YES".
012400            05  WS-SKIP-CTR            PIC 9(5) VALUE ZERO COMP.
012500            05  WS-COMPLETE-CTR        PIC 9(3) VALUE ZERO COMP.
012600            05  WS-USER-HOLD           PIC 9(6) VALUE ZERO.
012700            05  WS-SORT-I              PIC 9(5) VALUE ZERO COMP.
012800            05  WS-SORT-J              PIC 9(5) VALUE ZERO COMP.
012900
013000        01  RUN-DATE.
013100            05  RUN-YEAR               PIC 9(4).
013200            05  RUN-MONTH              PIC 99.
013300            05  RUN-DAY                PIC 99.
013400        01  RUN-DATE-X REDEFINES RUN-DATE
013500                                       PIC 9(8).
013600
013700        01  WS-JDN-AREA.
013800            05  WS-JDN-YY              PIC S9(9) VALUE ZERO COMP.
013900            05  WS-JDN-MM              PIC S9(9) VALUE ZERO COMP.
014000            05  WS-JDN-DD              PIC S9(9) VALUE ZERO COMP.
014100            05  WS-JDN-A               PIC S9(9) VALUE ZERO COMP.
014200            05  WS-JDN-B               PIC S9(9) VALUE ZERO COMP.
014300            05  WS-JDN-C               PIC S9(9) VALUE ZERO COMP.
014400            05  WS-JDN-RESULT          PIC S9(9) VALUE ZERO COMP.
014500            05  WS-JDN-TARGET          PIC S9(9) VALUE ZERO COMP.
014600            05  WS-JDN-RUN             PIC S9(9) VALUE ZERO COMP.
014700            05  WS-DAYS-REMAIN         PIC S9(5) VALUE ZERO COMP.
014800
014900        01  GOAL-TABLE.
015000            05  T-GOAL-ENTRY OCCURS 3000 TIMES.
015100                10  T-USER-ID           PIC 9(6).
015200                10  T-GOAL-ID           PIC 9(6).
015300                10  T-GOAL-NAME         PIC X(20).
015400                10  T-TARGET-AMOUNT     PIC S9(9)V99.
015500                10  T-CURRENT-AMOUNT    PIC S9(9)V99.
015600                10  T-PROGRESS-PCT      PIC S9(3)V99.
015700                10  T-TARGET-DATE       PIC 9(8).
015800                10  T-GOAL-STATUS       PIC X(12).
015900                10  T-COMPLETION-DATE   PIC 9(8).
016000
016100*    SW-GOAL-ENTRY IS THE ONE-ENTRY SWAP AREA FOR THE STRAIGHT
016200*    INSERTION SORT IN 2500-SORT-GOAL-TABLE -- SAME SHAPE AS
016300*    T-GOAL-ENTRY, SAME SWAP IDIOM AS CATANAL'S SPEND-TABLE SORT.
016400        01  SW-GOAL-ENTRY.
016500            05  SW-USER-ID             PIC 9(6).
016600            05  SW-GOAL-ID             PIC 9(6).
016700            05  SW-GOAL-NAME           PIC X(20).
016800            05  SW-TARGET-AMOUNT       PIC S9(9)V99.
016900            05  SW-CURRENT-AMOUNT      PIC S9(9)V99.
017000            05  SW-PROGRESS-PCT        PIC S9(3)V99.
017100            05  SW-TARGET-DATE         PIC 9(8).
017200            05  SW-GOAL-STATUS         PIC X(12).
017300            05  SW-COMPLETION-DATE     PIC 9(8).
017400
017500        01  SECTION-BANNER-5.
017600            05  FILLER                 PIC X(16)   VALUE
017700                "GOAL PROGRESS ".
017800            05  FILLER             PIC X(8)    VALUE "USER ID ".
017900            05  O-BAN-USER-ID          PIC 9(6).
018000            05  FILLER                 PIC X(102)  VALUE SPACES.
018100
018200        01  COLUMN-HEADING-5.
018300            05  FILLER                 PIC X(6)    VALUE "GOAL  ".
018400            05  FILLER                 PIC X(15)   VALUE "NAME".
018500            05  FILLER                 PIC X(6)    VALUE SPACES.
018600            05  FILLER                 PIC X(7)    VALUE "TARGET".
018700            05  FILLER                 PIC X(5)    VALUE SPACES.
018800            05  FILLER             PIC X(7)    VALUE "CURRENT".
018900            05  FILLER                 PIC X(4)    VALUE SPACES.
019000            05  FILLER                 PIC X(4)    VALUE "PCT".
019100            05  FILLER                 PIC X(5)    VALUE SPACES.
019200            05  FILLER                 PIC X(6)    VALUE "STATUS".
019300            05  FILLER                 PIC X(7)    VALUE SPACES.
019400            05  FILLER                 PIC X(11)   VALUE
019500                "DAYS REMAIN".
019600            05  FILLER                 PIC X(44)   VALUE SPACES.
019700
019800        01  DETAIL-LINE5.
019900            05  O5-GOAL-ID             PIC 9(6).
020000            05  FILLER                 PIC X(2)    VALUE SPACES.
020100            05  O5-GOAL-NAME           PIC X(20).
020200            05  FILLER                 PIC X(1)    VALUE SPACES.
020300            05  O5-TARGET-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
020400            05  FILLER                 PIC X(2)    VALUE SPACES.
020500            05  O5-CURRENT-AMOUNT      PIC Z,ZZZ,ZZ9.99-.
020600            05  FILLER                 PIC X(2)    VALUE SPACES.
020700            05  O5-PROGRESS-PCT        PIC ZZ9.99-.
020800            05  FILLER                 PIC X(2)    VALUE SPACES.
020900            05  O5-GOAL-STATUS         PIC X(12).
021000            05  FILLER                 PIC X(2)    VALUE SPACES.
021100            05  O5-DAYS-REMAIN         PIC ZZZZ9-.
021200            05  FILLER                 PIC X(50)   VALUE SPACES.
021300
021400        01  USER-TOTAL-LINE-5.
021500            05  FILLER                 PIC X(20)   VALUE
021600                "GOALS -- COMPLETED: ".
021700            05  O5T-COMPLETE-CTR       PIC ZZ9.
021800            05  FILLER                 PIC X(109)  VALUE SPACES.
021900
022000        01  BLANK-LINE-5.
022100            05  FILLER                 PIC X(132)  VALUE SPACES.
022200
022300        PROCEDURE DIVISION.
022400
022500        0000-GOALTRK.
022600            PERFORM 1000-INIT.
022700            PERFORM 2000-MAINLINE
022800                UNTIL MORE-RECS = "NO".
022900            PERFORM 3000-CLOSING.
023000            STOP RUN.
023100
023200        1000-INIT.
023300            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
023400
023500            OPEN INPUT GOALS.
023600            PERFORM 1100-LOAD-GOAL-TABLE
023700                UNTIL MORE-GOALS = "NO".
023800            CLOSE GOALS.
023900
024000            OPEN INPUT CONTRIBUTIONS.
024100            OPEN EXTEND REPORT-OUT.
024200            PERFORM 9000-READ.
024300
024400        1100-LOAD-GOAL-TABLE.
024500            READ GOALS
024600                AT END
024700                    MOVE "NO" TO MORE-GOALS
024800                NOT AT END
024900                    IF I-GOAL-REC-X NOT = SPACES
025000                        PERFORM 1110-ADD-GOAL-ENTRY
025100                    END-IF.
025200
025300        1110-ADD-GOAL-ENTRY.
025400            ADD 1 TO GOAL-COUNT.
025500            MOVE I-USER-ID         TO T-USER-ID(GOAL-COUNT).
025600            MOVE I-GOAL-ID         TO T-GOAL-ID(GOAL-COUNT).
025700            MOVE I-GOAL-NAME       TO T-GOAL-NAME(GOAL-COUNT).
025800            MOVE I-TARGET-AMOUNT   TO T-TARGET-AMOUNT(GOAL-COUNT).
025900            MOVE I-CURRENT-AMOUNT
026000                TO T-CURRENT-AMOUNT(GOAL-COUNT).
026100            MOVE I-PROGRESS-PCT    TO T-PROGRESS-PCT(GOAL-COUNT).
026200            MOVE I-TARGET-DATE     TO T-TARGET-DATE(GOAL-COUNT).
026300            MOVE I-GOAL-STATUS     TO T-GOAL-STATUS(GOAL-COUNT).
026400            MOVE I-COMPLETION-DATE
026500                TO T-COMPLETION-DATE(GOAL-COUNT).
026600
026700        2000-MAINLINE.
026800            IF I-CONT-REC-X NOT = SPACES
026900                PERFORM 2100-FIND-GOAL
027000                IF WS-GOAL-FOUND
027100                    PERFORM 2200-POST-CONTRIB
027200                ELSE
027300                    ADD 1 TO WS-SKIP-CTR
027400                END-IF
027500            END-IF.
027600            PERFORM 9000-READ.
027700
027800        2100-FIND-GOAL.
027900            MOVE "NO" TO WS-FOUND-SW.
028000            PERFORM 2110-SCAN-GOAL
028100                VARYING G-IDX FROM 1 BY 1
028200                    UNTIL G-IDX > GOAL-COUNT
028300                        OR WS-GOAL-FOUND.
028400            IF WS-GOAL-FOUND
028500                SUBTRACT 1 FROM G-IDX
028600            END-IF.
028700
028800        2110-SCAN-GOAL.
028900            IF T-GOAL-ID(G-IDX) = CI-GOAL-ID
029000                MOVE "YES" TO WS-FOUND-SW
029100            END-IF.
029200
029300        2200-POST-CONTRIB.
029400            ADD CI-CONTRIB-AMT TO T-CURRENT-AMOUNT(G-IDX).
029500            PERFORM 2210-CALC-PROGRESS.
029600            PERFORM 2220-CHECK-COMPLETE.
029700
029800        2210-CALC-PROGRESS.
029900            IF T-TARGET-AMOUNT(G-IDX) > ZERO
030000                COMPUTE T-PROGRESS-PCT(G-IDX) ROUNDED =
030100                    T-CURRENT-AMOUNT(G-IDX)
030200                        / T-TARGET-AMOUNT(G-IDX) * 100
030300            ELSE
030400                MOVE ZERO TO T-PROGRESS-PCT(G-IDX)
030500            END-IF.
030600
030700        2220-CHECK-COMPLETE.
030800            IF T-CURRENT-AMOUNT(G-IDX)
030900                NOT < T-TARGET-AMOUNT(G-IDX)
031000                MOVE "COMPLETED"   TO T-GOAL-STATUS(G-IDX)
031100                MOVE RUN-DATE-X    TO T-COMPLETION-DATE(G-IDX)
031200            END-IF.
031300
031400        3000-CLOSING.
031500            PERFORM 2300-CALC-RUN-JDN.
031600            PERFORM 2500-SORT-GOAL-TABLE.
031700            PERFORM 3000-PROCESS-ONE-GOAL
031800                VARYING G-IDX FROM 1 BY 1
031900                    UNTIL G-IDX > GOAL-COUNT.
032000
032100            IF GOAL-COUNT > ZERO
032200                PERFORM 3300-WRITE-USER-TOTAL
032300            END-IF.
032400
032500            CLOSE REPORT-OUT.
032600
032700            OPEN OUTPUT GOALS.
032800            PERFORM 3400-REWRITE-GOAL
032900                VARYING G-IDX FROM 1 BY 1
033000                    UNTIL G-IDX > GOAL-COUNT.
033100            CLOSE GOALS.
033200
033300        3000-PROCESS-ONE-GOAL.
033400            PERFORM 3100-BREAK-CHECK.
033500            PERFORM 2400-CALC-DAYS-REMAIN.
033600            PERFORM 3200-WRITE-DETAIL.
033700            IF T-GOAL-STATUS(G-IDX) = "COMPLETED"
033800                ADD 1 TO WS-COMPLETE-CTR
033900            END-IF.
034000
034100        3100-BREAK-CHECK.
034200            IF T-USER-ID(G-IDX) NOT = WS-USER-HOLD
034300                IF G-IDX > 1
034400                    PERFORM 3300-WRITE-USER-TOTAL
034500                END-IF
034600                MOVE T-USER-ID(G-IDX) TO WS-USER-HOLD
034700                MOVE ZERO TO WS-COMPLETE-CTR
034800                PERFORM 9100-HEADING
034900            END-IF.
035000
035100        2300-CALC-RUN-JDN.
035200            MOVE RUN-YEAR   TO WS-JDN-YY.
035300            MOVE RUN-MONTH  TO WS-JDN-MM.
035400            MOVE RUN-DAY    TO WS-JDN-DD.
035500            PERFORM 9400-CALC-JDN.
035600            MOVE WS-JDN-RESULT TO WS-JDN-RUN.
035700
035800        2400-CALC-DAYS-REMAIN.
035900            MOVE T-TARGET-DATE(G-IDX) TO I-TARGET-DATE.
036000            MOVE I-TARG-YY TO WS-JDN-YY.
036100            MOVE I-TARG-MM TO WS-JDN-MM.
036200            MOVE I-TARG-DD TO WS-JDN-DD.
036300            PERFORM 9400-CALC-JDN.
036400            MOVE WS-JDN-RESULT TO WS-JDN-TARGET.
036500
036600            COMPUTE WS-DAYS-REMAIN =
036700                WS-JDN-TARGET - WS-JDN-RUN.
036800
036900*    2500-SORT-GOAL-TABLE PUTS GOAL-TABLE INTO USER-ID ORDER SO
037000*    3100-BREAK-CHECK SEES EACH USER'S GOALS TOGETHER.  GOALS IS
037100*    A KEYED-LOOKUP FILE, NOT A USER-ID-SORTED ONE LIKE
037200*    TRANSACTIONS/RULES/ACCOUNTS, SO THE TABLE CANNOT BE TRUSTED
037300*    TO COME IN THAT ORDER ON ITS OWN.  STRAIGHT INSERTION SORT,
037400*    SAME SHAPE AS THE SPEND-TABLE SORT IN CATANAL.
037500        2500-SORT-GOAL-TABLE.
037600            PERFORM 2501-SORT-ONE-GOAL
037700                VARYING WS-SORT-I FROM 2 BY 1
037800                    UNTIL WS-SORT-I > GOAL-COUNT.
037900
038000        2501-SORT-ONE-GOAL.
038100            MOVE WS-SORT-I TO WS-SORT-J.
038200            PERFORM 2502-BUBBLE-DOWN
038300                UNTIL WS-SORT-J NOT > 1.
038400
038500        2502-BUBBLE-DOWN.
038600            IF T-USER-ID(WS-SORT-J - 1) <= T-USER-ID(WS-SORT-J)
038700                MOVE 1 TO WS-SORT-J
038800            ELSE
038900                PERFORM 2503-SWAP-GOAL-ENTRY
039000                SUBTRACT 1 FROM WS-SORT-J
039100            END-IF.
039200
039300        2503-SWAP-GOAL-ENTRY.
039400            MOVE T-USER-ID(WS-SORT-J)          TO SW-USER-ID.
039500            MOVE T-GOAL-ID(WS-SORT-J)          TO SW-GOAL-ID.
039600            MOVE T-GOAL-NAME(WS-SORT-J)        TO SW-GOAL-NAME.
039700            MOVE T-TARGET-AMOUNT(WS-SORT-J)
039800                TO SW-TARGET-AMOUNT.
039900            MOVE T-CURRENT-AMOUNT(WS-SORT-J)
040000                TO SW-CURRENT-AMOUNT.
040100            MOVE T-PROGRESS-PCT(WS-SORT-J)     TO SW-PROGRESS-PCT.
040200            MOVE T-TARGET-DATE(WS-SORT-J)      TO SW-TARGET-DATE.
040300            MOVE T-GOAL-STATUS(WS-SORT-J)      TO SW-GOAL-STATUS.
040400            MOVE T-COMPLETION-DATE(WS-SORT-J)
040500                TO SW-COMPLETION-DATE.
040600
040700            MOVE T-USER-ID(WS-SORT-J - 1)
040800                TO T-USER-ID(WS-SORT-J).
040900            MOVE T-GOAL-ID(WS-SORT-J - 1)
041000                TO T-GOAL-ID(WS-SORT-J).
041100            MOVE T-GOAL-NAME(WS-SORT-J - 1)
041200                TO T-GOAL-NAME(WS-SORT-J).
041300            MOVE T-TARGET-AMOUNT(WS-SORT-J - 1)
041400                TO T-TARGET-AMOUNT(WS-SORT-J).
041500            MOVE T-CURRENT-AMOUNT(WS-SORT-J - 1)
041600                TO T-CURRENT-AMOUNT(WS-SORT-J).
041700            MOVE T-PROGRESS-PCT(WS-SORT-J - 1)
041800                TO T-PROGRESS-PCT(WS-SORT-J).
041900            MOVE T-TARGET-DATE(WS-SORT-J - 1)
042000                TO T-TARGET-DATE(WS-SORT-J).
042100            MOVE T-GOAL-STATUS(WS-SORT-J - 1)
042200                TO T-GOAL-STATUS(WS-SORT-J).
042300            MOVE T-COMPLETION-DATE(WS-SORT-J - 1)
042400                TO T-COMPLETION-DATE(WS-SORT-J).
042500
042600            MOVE SW-USER-ID         TO T-USER-ID(WS-SORT-J - 1).
042700            MOVE SW-GOAL-ID         TO T-GOAL-ID(WS-SORT-J - 1).
042800            MOVE SW-GOAL-NAME       TO T-GOAL-NAME(WS-SORT-J - 1).
042900            MOVE SW-TARGET-AMOUNT
043000                TO T-TARGET-AMOUNT(WS-SORT-J - 1).
043100            MOVE SW-CURRENT-AMOUNT
043200                TO T-CURRENT-AMOUNT(WS-SORT-J - 1).
043300            MOVE SW-PROGRESS-PCT
043400                TO T-PROGRESS-PCT(WS-SORT-J - 1).
043500            MOVE SW-TARGET-DATE
043600                TO T-TARGET-DATE(WS-SORT-J - 1).
043700            MOVE SW-GOAL-STATUS
043800                TO T-GOAL-STATUS(WS-SORT-J - 1).
043900            MOVE SW-COMPLETION-DATE
044000                TO T-COMPLETION-DATE(WS-SORT-J - 1).
044100
044200        3200-WRITE-DETAIL.
044300            MOVE T-GOAL-ID(G-IDX)        TO O5-GOAL-ID.
044400            MOVE T-GOAL-NAME(G-IDX)      TO O5-GOAL-NAME.
044500            MOVE T-TARGET-AMOUNT(G-IDX)  TO O5-TARGET-AMOUNT.
044600            MOVE T-CURRENT-AMOUNT(G-IDX) TO O5-CURRENT-AMOUNT.
044700            MOVE T-PROGRESS-PCT(G-IDX)   TO O5-PROGRESS-PCT.
044800            MOVE T-GOAL-STATUS(G-IDX)    TO O5-GOAL-STATUS.
044900            MOVE WS-DAYS-REMAIN          TO O5-DAYS-REMAIN.
045000
045100            WRITE PRTLINE
045200                FROM DETAIL-LINE5
045300                    AFTER ADVANCING 1 LINE.
045400
045500        3300-WRITE-USER-TOTAL.
045600            MOVE WS-COMPLETE-CTR TO O5T-COMPLETE-CTR.
045700
045800            WRITE PRTLINE
045900                FROM USER-TOTAL-LINE-5
046000                    AFTER ADVANCING 1 LINE.
046100
046200        3400-REWRITE-GOAL.
046300            MOVE T-USER-ID(G-IDX)         TO I-USER-ID.
046400            MOVE T-GOAL-ID(G-IDX)         TO I-GOAL-ID.
046500            MOVE T-GOAL-NAME(G-IDX)       TO I-GOAL-NAME.
046600            MOVE T-TARGET-AMOUNT(G-IDX)   TO I-TARGET-AMOUNT.
046700            MOVE T-CURRENT-AMOUNT(G-IDX)  TO I-CURRENT-AMOUNT.
046800            MOVE T-PROGRESS-PCT(G-IDX)    TO I-PROGRESS-PCT.
046900            MOVE T-TARGET-DATE(G-IDX)     TO I-TARGET-DATE.
047000            MOVE T-GOAL-STATUS(G-IDX)     TO I-GOAL-STATUS.
047100            MOVE T-COMPLETION-DATE(G-IDX) TO I-COMPLETION-DATE.
047200            MOVE SPACES                  TO I-FILL.
047300
047400            WRITE I-GOAL-REC.
047500
047600        9000-READ.
047700            READ CONTRIBUTIONS
047800                AT END
047900                    MOVE "NO" TO MORE-RECS.
048000
048100        9100-HEADING.
048200            MOVE WS-USER-HOLD TO O-BAN-USER-ID.
048300
048400            WRITE PRTLINE
048500                FROM BLANK-LINE-5
048600                    AFTER ADVANCING 1 LINE.
048700            WRITE PRTLINE
048800                FROM SECTION-BANNER-5
048900                    AFTER ADVANCING 1 LINE.
049000            WRITE PRTLINE
049100                FROM COLUMN-HEADING-5
049200                    AFTER ADVANCING 1 LINE.
049300
049400*    9400-CALC-JDN CONVERTS A GREGORIAN YY/MM/DD INTO A JULIAN
049500*    DAY NUMBER SO TWO DATES CAN BE SUBTRACTED DIRECTLY.  THE
049600*    FORMULA IS THE STANDARD FLIEGEL AND VAN FLANDERN INTEGER
049700*    ALGORITHM.  ALL DIVISIONS ARE INTEGER (TRUNCATING) DIVIDES.
049800        9400-CALC-JDN.
049900            COMPUTE WS-JDN-A =
050000                (WS-JDN-MM - 14) / 12.
050100            COMPUTE WS-JDN-B =
050200                WS-JDN-YY + 4800 + WS-JDN-A.
050300            COMPUTE WS-JDN-C =
050400                WS-JDN-MM - 2 - (12 * WS-JDN-A).
050500
050600            COMPUTE WS-JDN-RESULT =
050700                ((1461 * WS-JDN-B) / 4)
050800                + ((367 * WS-JDN-C) / 12)
050900                - ((3 * ((WS-JDN-B + 100) / 100)) / 4)
051000                + WS-JDN-DD - 32075.
051100
