000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          CATRULE.
000300        AUTHOR.              T. VOSS.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        03/14/1988.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    03/14/88  TV   ORIG    INITIAL RELEASE.  LOADS USER RULES
001300*                            INTO A TABLE AND STAMPS BLANK-
001400*                            CATEGORY TRANSACTIONS ON THE FLY.
001500*    09/02/89  TV   TKT-027 ADDED STARTS_WITH MATCH TYPE, WAS
001600*                            EXACT-ONLY AT ORIG RELEASE.
001700*    05/17/91  DP   TKT-058 ADDED CONTAINS MATCH TYPE VIA
001800*                            REFERENCE-MOD SCAN, NO UNSTRING.
001900*    02/09/94  RK   TKT-133 INACTIVE RULES (RULE-ACTIVE = N)
002000*                            NOW SKIPPED INSTEAD OF ABENDING
002100*                            ON A ZERO PATTERN LENGTH.
002200*    12/01/98  MO   Y2K-04  REVIEWED -- PROGRAM CARRIES NO
002300*                            DATE ARITHMETIC.  NO CHANGE MADE.
002400*    06/22/01  TV   TKT-171 MATCH-COUNT REWRITE MOVED TO A
002500*                            SEPARATE OUTPUT PASS AT CLOSING
002600*                            SO THE RULE FILE IS UNTOUCHED IF
002700*                            THE TRANSACTION PASS ABENDS.
002800*    09/18/07  RK   TKT-222 MATCH TEXT NOW BUILT FROM THE
002900*                            TRIMMED DESCRIPTION AND MERCHANT
003000*                            (2110/2120 FIND THE REAL LENGTH)
003100*                            INSTEAD OF THE RAW FIXED-WIDTH
003200*                            FIELDS -- EXACT NEVER MATCHED
003300*                            BEFORE BECAUSE THE PAD SPACES SAT
003400*                            BETWEEN THE WORDS AND THE PATTERN.
003500*    =========================================================
003600        ENVIRONMENT DIVISION.
003700        CONFIGURATION SECTION.
003800        SPECIAL-NAMES.
003900            C01 IS TOP-OF-FORM.
004000
004100        INPUT-OUTPUT SECTION.
004200        FILE-CONTROL.
004300
004400            SELECT TRANSACTIONS
004500                ASSIGN TO TRANFILE
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800            SELECT RULES
004900                ASSIGN TO RULEFILE
005000                ORGANIZATION IS LINE SEQUENTIAL.
005100
005200            SELECT CATEGORIZED-OUT
005300                ASSIGN TO CATFILE
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500
005600        DATA DIVISION.
005700        FILE SECTION.
005800
005900        FD  TRANSACTIONS
006000            LABEL RECORD IS STANDARD
006100            RECORD CONTAINS 108 CHARACTERS
006200            DATA RECORD IS I-TXN-REC.
006300
006400        01  I-TXN-REC.
006500            05  I-USER-ID             PIC 9(6).
006600            05  I-TXN-ID               PIC 9(8).
006700            05  I-TXN-TYPE             PIC X(8).
006800            05  I-TXN-DATE             PIC 9(8).
006900            05  I-TXN-AMOUNT           PIC S9(9)V99.
007000            05  I-TXN-DESC             PIC X(30).
007100            05  I-TXN-MERCHANT         PIC X(20).
007200            05  I-TXN-CATEGORY         PIC X(15).
007300            05  FILLER                 PIC X(02).
007400
007500        FD  RULES
007600            LABEL RECORD IS STANDARD
007700            RECORD CONTAINS 76 CHARACTERS
007800            DATA RECORD IS I-RULE-REC.
007900
008000        01  I-RULE-REC.
008100            05  I-RULE-USER-ID         PIC 9(6).
008200            05  I-RULE-ID              PIC 9(6).
008300            05  I-RULE-PRIORITY        PIC 9(3).
008400            05  I-RULE-PRIORITY-X REDEFINES I-RULE-PRIORITY
008500                                       PIC 999.
008600            05  I-RULE-ACTIVE          PIC X(1).
008700            05  I-RULE-MATCH-TYPE      PIC X(12).
008800            05  I-RULE-PATTERN         PIC X(20).
008900            05  I-RULE-CATEGORY        PIC X(15).
009000            05  I-RULE-MATCH-COUNT     PIC 9(7).
009100            05  FILLER                 PIC X(06).
009200
009300        FD  CATEGORIZED-OUT
009400            LABEL RECORD IS STANDARD
009500            RECORD CONTAINS 108 CHARACTERS
009600            DATA RECORD IS O-CAT-REC.
009700
009800        01  O-CAT-REC.
009900            05  O-USER-ID              PIC 9(6).
010000            05  O-TXN-ID                PIC 9(8).
010100            05  O-TXN-TYPE              PIC X(8).
010200            05  O-TXN-DATE              PIC 9(8).
010300            05  O-TXN-DATE-NUM REDEFINES O-TXN-DATE
010400                                        PIC 9(8).
010500            05  O-TXN-AMOUNT            PIC S9(9)V99.
010600            05  O-TXN-DESC              PIC X(30).
010700            05  O-TXN-MERCHANT          PIC X(20).
010800            05  O-TXN-CATEGORY          PIC X(15).
010900            05  FILLER                  PIC X(02).
011000
011100        WORKING-STORAGE SECTION.
011200        01  WORK-AREA.
011300            05  MORE-RECS              PIC XXX       VALUE "YES".
011400            05  WS-TXN-CTR        PIC 9(7)      VALUE ZERO COMP.
011500            05  WS-MATCH-CTR      PIC 9(7)      VALUE ZERO COMP.
011600            05  RULE-COUNT        PIC 9(4)      VALUE ZERO COMP.
011700            05  T-IDX             PIC 9(4)      VALUE ZERO COMP.
011800            05  WS-PLEN           PIC 99        VALUE ZERO COMP.
011900            05  WS-SCAN-POS       PIC 99        VALUE ZERO COMP.
012000            05  WS-LAST-POS       PIC 99        VALUE ZERO COMP.
012100            05  WS-RULE-FOUND-SW       PIC X         VALUE "N".
012200                88  WS-RULE-FOUND            VALUE "Y".
012300            05  WS-DESC-LEN       PIC 99        VALUE ZERO COMP.
012400            05  WS-MERCH-LEN      PIC 99        VALUE ZERO COMP.
012500            05  WS-SEP-POS        PIC 99        VALUE ZERO COMP.
012600
012700        01  WS-CASE-FOLD.
012800            05  WS-LOWER-ALPHA         PIC X(26)     VALUE
012900                "abcdefghijklmnopqrstuvwxyz".
013000            05  WS-UPPER-ALPHA         PIC X(26)     VALUE
013100                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200
013300        01  WS-MATCH-AREA.
013400            05  WS-MATCH-DESC          PIC X(30).
013500            05  WS-MATCH-SPACE         PIC X(01)     VALUE SPACE.
013600            05  WS-MATCH-MERCH         PIC X(20).
013700        01  WS-MATCH-TEXT REDEFINES WS-MATCH-AREA
013800                                       PIC X(51).
013900
014000        01  WS-TRIM-DESC               PIC X(30)     VALUE SPACES.
014100        01  WS-TRIM-MERCH              PIC X(20)     VALUE SPACES.
014200
014300        01  WS-PATTERN-UPPER           PIC X(20)     VALUE SPACES.
014400
014500       *    ==== USER RULE TABLE -- LOADED ONCE, FULL FILE ====
014600        01  RULE-TABLE.
014700            05  T-RULE-ENTRY OCCURS 2000 TIMES.
014800                10  T-USER-ID          PIC 9(6).
014900                10  T-RULE-ID          PIC 9(6).
015000                10  T-PRIORITY         PIC 9(3).
015100                10  T-ACTIVE           PIC X(1).
015200                10  T-MATCH-TYPE       PIC X(12).
015300                10  T-PATTERN          PIC X(20).
015400                10  T-CATEGORY         PIC X(15).
015500                10  T-MATCH-COUNT      PIC 9(7)      COMP.
015600
015700        PROCEDURE DIVISION.
015800
015900        0000-CATRULE.
016000            PERFORM 1000-INIT.
016100            PERFORM 2000-MAINLINE
016200                UNTIL MORE-RECS = "NO".
016300            PERFORM 3000-CLOSING.
016400            STOP RUN.
016500
016600        1000-INIT.
016700            OPEN INPUT RULES.
016800            PERFORM 1100-LOAD-RULE-TABLE
016900                UNTIL MORE-RECS = "NO".
017000            CLOSE RULES.
017100            MOVE "YES" TO MORE-RECS.
017200
017300            OPEN INPUT TRANSACTIONS.
017400            OPEN OUTPUT CATEGORIZED-OUT.
017500
017600            PERFORM 9000-READ.
017700
017800        1100-LOAD-RULE-TABLE.
017900            READ RULES
018000                AT END
018100                    MOVE "NO" TO MORE-RECS
018200                NOT AT END
018300                    ADD 1 TO RULE-COUNT
018400                    MOVE I-RULE-USER-ID  TO T-USER-ID(RULE-COUNT)
018500                    MOVE I-RULE-ID       TO T-RULE-ID(RULE-COUNT)
018600                    MOVE I-RULE-PRIORITY TO T-PRIORITY(RULE-COUNT)
018700                    MOVE I-RULE-ACTIVE   TO T-ACTIVE(RULE-COUNT)
018800                    MOVE I-RULE-MATCH-TYPE
018900                                      TO T-MATCH-TYPE(RULE-COUNT)
019000                    MOVE I-RULE-PATTERN  TO T-PATTERN(RULE-COUNT)
019100                    MOVE I-RULE-CATEGORY TO T-CATEGORY(RULE-COUNT)
019200                    MOVE I-RULE-MATCH-COUNT
019300                                   TO T-MATCH-COUNT(RULE-COUNT).
019400
019500        2000-MAINLINE.
019600            MOVE I-USER-ID      TO O-USER-ID.
019700            MOVE I-TXN-ID       TO O-TXN-ID.
019800            MOVE I-TXN-TYPE     TO O-TXN-TYPE.
019900            MOVE I-TXN-DATE     TO O-TXN-DATE.
020000            MOVE I-TXN-AMOUNT   TO O-TXN-AMOUNT.
020100            MOVE I-TXN-DESC     TO O-TXN-DESC.
020200            MOVE I-TXN-MERCHANT TO O-TXN-MERCHANT.
020300            MOVE I-TXN-CATEGORY TO O-TXN-CATEGORY.
020400
020500            IF I-TXN-CATEGORY = SPACES
020600                PERFORM 2100-BUILD-MATCH-TEXT
020700                PERFORM 2200-SCAN-RULES
020800            END-IF.
020900
021000            WRITE O-CAT-REC.
021100            ADD 1 TO WS-TXN-CTR.
021200            PERFORM 9000-READ.
021300
021400        2100-BUILD-MATCH-TEXT.
021500            MOVE SPACES TO WS-MATCH-AREA.
021600            MOVE I-TXN-DESC     TO WS-TRIM-DESC.
021700            MOVE I-TXN-MERCHANT TO WS-TRIM-MERCH.
021800            PERFORM 2110-FIND-DESC-LEN.
021900            PERFORM 2120-FIND-MERCH-LEN.
022000
022100            IF WS-DESC-LEN > ZERO
022200                MOVE WS-TRIM-DESC(1:WS-DESC-LEN)
022300                    TO WS-MATCH-TEXT(1:WS-DESC-LEN)
022400            END-IF.
022500
022600            COMPUTE WS-SEP-POS = WS-DESC-LEN + 2.
022700            IF WS-MERCH-LEN > ZERO
022800                MOVE WS-TRIM-MERCH(1:WS-MERCH-LEN)
022900                    TO WS-MATCH-TEXT(WS-SEP-POS:WS-MERCH-LEN)
023000            END-IF.
023100
023200            INSPECT WS-MATCH-TEXT
023300                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
023400
023500        2110-FIND-DESC-LEN.
023600            MOVE 30 TO WS-DESC-LEN.
023700            PERFORM 2111-TRIM-DESC
023800                UNTIL WS-DESC-LEN = ZERO
023900                    OR WS-TRIM-DESC(WS-DESC-LEN:1) NOT = SPACE.
024000
024100        2111-TRIM-DESC.
024200            SUBTRACT 1 FROM WS-DESC-LEN.
024300
024400        2120-FIND-MERCH-LEN.
024500            MOVE 20 TO WS-MERCH-LEN.
024600            PERFORM 2121-TRIM-MERCH
024700                UNTIL WS-MERCH-LEN = ZERO
024800                    OR WS-TRIM-MERCH(WS-MERCH-LEN:1) NOT = SPACE.
024900
025000        2121-TRIM-MERCH.
025100            SUBTRACT 1 FROM WS-MERCH-LEN.
025200
025300        2200-SCAN-RULES.
025400            MOVE "N" TO WS-RULE-FOUND-SW.
025500
025600            PERFORM 2201-SCAN-ONE-RULE
025700                VARYING T-IDX FROM 1 BY 1
025800                    UNTIL T-IDX > RULE-COUNT OR WS-RULE-FOUND.
025900
026000            IF NOT WS-RULE-FOUND
026100                MOVE "Other" TO O-TXN-CATEGORY
026200            END-IF.
026300
026400        2201-SCAN-ONE-RULE.
026500            IF T-USER-ID(T-IDX) = I-USER-ID
026600                    AND T-ACTIVE(T-IDX) = "Y"
026700                PERFORM 2210-TEST-RULE
026800            END-IF.
026900
027000        2210-TEST-RULE.
027100            MOVE T-PATTERN(T-IDX) TO WS-PATTERN-UPPER.
027200            INSPECT WS-PATTERN-UPPER
027300                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
027400
027500            EVALUATE T-MATCH-TYPE(T-IDX)
027600                WHEN "EXACT"
027700                    IF WS-MATCH-TEXT = WS-PATTERN-UPPER
027800                        PERFORM 2230-RULE-HIT
027900                    END-IF
028000                WHEN "STARTS_WITH"
028100                    PERFORM 2220-FIND-PATTERN-LEN
028200                    IF WS-PLEN > ZERO
028300                        AND WS-MATCH-TEXT(1:WS-PLEN) =
028400                            WS-PATTERN-UPPER(1:WS-PLEN)
028500                        PERFORM 2230-RULE-HIT
028600                    END-IF
028700                WHEN "CONTAINS"
028800                    PERFORM 2220-FIND-PATTERN-LEN
028900                    PERFORM 2240-SCAN-CONTAINS
029000                WHEN OTHER
029100                    CONTINUE
029200            END-EVALUATE.
029300
029400        2220-FIND-PATTERN-LEN.
029500            MOVE 20 TO WS-PLEN.
029600            PERFORM 2221-TRIM-PATTERN
029700                UNTIL WS-PLEN = ZERO
029800                    OR WS-PATTERN-UPPER(WS-PLEN:1) NOT = SPACE.
029900
030000        2221-TRIM-PATTERN.
030100            SUBTRACT 1 FROM WS-PLEN.
030200
030300        2240-SCAN-CONTAINS.
030400            IF WS-PLEN = ZERO
030500                GO TO 2240-EXIT
030600            END-IF.
030700
030800            COMPUTE WS-LAST-POS = 51 - WS-PLEN + 1.
030900            PERFORM 2241-SCAN-ONE-POS
031000                VARYING WS-SCAN-POS FROM 1 BY 1
031100                    UNTIL WS-SCAN-POS > WS-LAST-POS
031200                        OR WS-RULE-FOUND.
031300
031400        2240-EXIT.
031500            EXIT.
031600
031700        2241-SCAN-ONE-POS.
031800            IF WS-MATCH-TEXT(WS-SCAN-POS:WS-PLEN) =
031900                    WS-PATTERN-UPPER(1:WS-PLEN)
032000                PERFORM 2230-RULE-HIT
032100            END-IF.
032200
032300        2230-RULE-HIT.
032400            MOVE T-CATEGORY(T-IDX) TO O-TXN-CATEGORY.
032500            ADD 1 TO T-MATCH-COUNT(T-IDX).
032600            ADD 1 TO WS-MATCH-CTR.
032700            SET WS-RULE-FOUND TO TRUE.
032800
032900        3000-CLOSING.
033000            CLOSE TRANSACTIONS.
033100            CLOSE CATEGORIZED-OUT.
033200
033300            OPEN OUTPUT RULES.
033400            PERFORM 3100-REWRITE-RULE-TABLE
033500                VARYING T-IDX FROM 1 BY 1
033600                UNTIL T-IDX > RULE-COUNT.
033700            CLOSE RULES.
033800
033900        3100-REWRITE-RULE-TABLE.
034000            MOVE T-USER-ID(T-IDX)      TO I-RULE-USER-ID.
034100            MOVE T-RULE-ID(T-IDX)      TO I-RULE-ID.
034200            MOVE T-PRIORITY(T-IDX)     TO I-RULE-PRIORITY.
034300            MOVE T-ACTIVE(T-IDX)       TO I-RULE-ACTIVE.
034400            MOVE T-MATCH-TYPE(T-IDX)   TO I-RULE-MATCH-TYPE.
034500            MOVE T-PATTERN(T-IDX)      TO I-RULE-PATTERN.
034600            MOVE T-CATEGORY(T-IDX)     TO I-RULE-CATEGORY.
034700            MOVE T-MATCH-COUNT(T-IDX)  TO I-RULE-MATCH-COUNT.
034800            WRITE I-RULE-REC.
034900
035000        9000-READ.
035100            READ TRANSACTIONS
035200                AT END
035300                    MOVE "NO" TO MORE-RECS.
035400
