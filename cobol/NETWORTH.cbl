000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          NETWORTH.
000300        AUTHOR.              R. KOVACH.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        03/02/1988.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    03/02/88  RK   ORIG    INITIAL RELEASE.  ONE NET WORTH
001300*                            LINE WRITTEN PER USER ON THE
001400*                            USER-ID BREAK.
001500*    06/11/90  DP   TKT-069 SIGN OF EACH BALANCE NOW DRIVEN BY
001600*                            THE TYPE-SIGN-TABLE BELOW INSTEAD
001700*                            OF A HARD-CODED EVALUATE -- ADDING
001800*                            AN ACCOUNT TYPE IS NOW A TABLE
001900*                            ENTRY, NOT A CODE CHANGE.
002000*    09/23/95  MO   TKT-128 UNRECOGNIZED ACCOUNT TYPES TREATED
002100*                            AS AN ASSET (SIGN +) RATHER THAN
002200*                            ABENDING THE RUN.
002300*    12/11/98  MO   Y2K-10  RUN-DATE REVIEWED.  NO DATE
002400*                            ARITHMETIC IN THIS PROGRAM.  NO
002500*                            CHANGE REQUIRED.
002600*    07/02/01  TV   TKT-170 SECTION 6 NOW APPENDED TO THE
002700*                            SHARED REPORT FILE OPENED BY
002800*                            TXNSUM.
002900*    03/14/03  RK   TKT-189 ADDED THE PER-ACCOUNT DETAIL LINE AND
003000*                            COLUMN HEADING (2120-WRITE-ACCOUNT-
003100*                            LINE) -- SECTION 6 HAD BEEN PRINTING
003200*                            ONLY THE USER TOTAL, WITH NO LINE
003300*                            SHOWING WHICH ACCOUNTS MADE IT UP.
003400*    03/14/03  RK   TKT-190 TYPE-SIGN-LIT SPLIT INTO TWO PIC X(39)
003500*                            HALVES (TYPE-SIGN-AREA) INSTEAD OF
003600*                            ONE CONTINUED LITERAL -- THE
003700*                            CONTINUATION MARK WAS GETTING LOST
003800*                            AFTER THIS PROGRAM'S COMMENT-ENTRY
003900*                            HEADER AND THE TABLE CAME UP SHORT.
004000*    =========================================================
004100        ENVIRONMENT DIVISION.
004200        CONFIGURATION SECTION.
004300        SPECIAL-NAMES.
004400            C01 IS TOP-OF-FORM.
004500
004600        INPUT-OUTPUT SECTION.
004700        FILE-CONTROL.
004800
004900            SELECT ACCOUNTS
005000                ASSIGN TO ACCTFILE
005100                ORGANIZATION IS LINE SEQUENTIAL.
005200
005300            SELECT REPORT-OUT
005400                ASSIGN TO RPTFILE
005500                ORGANIZATION IS LINE SEQUENTIAL.
005600
005700        DATA DIVISION.
005800        FILE SECTION.
005900
006000        FD  ACCOUNTS
006100            LABEL RECORD IS STANDARD
006200            RECORD CONTAINS 58 CHARACTERS
006300            DATA RECORD IS I-REC.
006400
006500        01  I-REC.
006600            05  I-USER-ID               PIC 9(6).
006700            05  I-ACCOUNT-ID            PIC 9(6).
006800            05  I-ACCOUNT-NAME          PIC X(20).
006900            05  I-ACCOUNT-TYPE          PIC X(12).
007000            05  I-CURRENT-BALANCE       PIC S9(9)V99.
007100            05  FILLER                  PIC X(03).
007200        01  I-REC-X REDEFINES I-REC     PIC X(58).
007300
007400        FD  REPORT-OUT
007500            LABEL RECORD IS OMITTED
007600            RECORD CONTAINS 132 CHARACTERS
007700            DATA RECORD IS PRTLINE.
007800
007900        01  PRTLINE                     PIC X(132).
008000
008100        WORKING-STORAGE SECTION.
008200        01  WORK-AREA.
008300            05  MORE-RECS              PIC XXX  VALUE "YES".
008400            05  TS-IDX                 PIC 9    VALUE ZERO COMP.
008500            05  WS-FOUND-SW            PIC XXX  VALUE "NO".
008600                88  WS-TYPE-FOUND                VALUE "YES".
008700            05  WS-SIGN-CHAR           PIC X    VALUE "+".
008800            05  WS-USER-HOLD           PIC 9(6) VALUE ZERO.
008900            05  WS-ACCT-CTR            PIC 9(5) VALUE ZERO COMP.
009000            05  WS-ACCT-SIGNED-BAL     PIC S9(9)V99 VALUE ZERO.
009100
009200        01  RUN-DATE.
009300            05  RUN-YEAR               PIC 9(4).
009400            05  RUN-MONTH              PIC 99.
009500            05  RUN-DAY                PIC 99.
009600        01  RUN-DATE-X REDEFINES RUN-DATE
009700                                       PIC 9(8).
009800
009900        01  GT-NET-WORTH               PIC S9(9)V99 VALUE ZERO.
010000
010100*    TYPE-SIGN-TABLE DRIVES THE ASSET/LIABILITY SIGN FOR EACH
010200*    ACCOUNT TYPE.  ADD A NEW TYPE HERE -- NOT IN THE PROCEDURE
010300*    DIVISION.  SAME PACKED-LITERAL-PLUS-REDEFINES SHAPE AS THE
010400*    MONTH-DAYS-TABLE IN INCPROJ.  HELD AS TWO HALVES SO NEITHER
010500*    LINE NEEDS A CONTINUATION MARK.
010600        01  TYPE-SIGN-AREA.
010700            05  TYPE-SIGN-LIT-1        PIC X(39) VALUE
010800                "CHECKING    +SAVINGS     +CREDIT_CARD -".
010900            05  TYPE-SIGN-LIT-2        PIC X(39) VALUE
011000                "LOAN        -INVESTMENT  +OTHER       +".
011100        01  TYPE-SIGN-TABLE REDEFINES TYPE-SIGN-AREA.
011200            05  TS-ENTRY OCCURS 6 TIMES.
011300                10  TS-TYPE             PIC X(12).
011400                10  TS-SIGN             PIC X(01).
011500
011600        01  SECTION-BANNER-6.
011700            05  FILLER                 PIC X(12)   VALUE
011800                "NET WORTH ".
011900            05  FILLER             PIC X(8)    VALUE "USER ID ".
012000            05  O-BAN-USER-ID          PIC 9(6).
012100            05  FILLER                 PIC X(106)  VALUE SPACES.
012200
012300        01  COLUMN-HEADING-6.
012400            05  FILLER                 PIC X(10)   VALUE
012500                "ACCOUNT ID".
012600            05  FILLER                 PIC X(2)    VALUE SPACES.
012700            05  FILLER                 PIC X(20)   VALUE
012800                "ACCOUNT NAME".
012900            05  FILLER                 PIC X(3)    VALUE SPACES.
013000            05  FILLER                 PIC X(12)   VALUE "TYPE".
013100            05  FILLER                 PIC X(3)    VALUE SPACES.
013200            05  FILLER                 PIC X(13)   VALUE
013300                "BALANCE".
013400            05  FILLER                 PIC X(69)   VALUE SPACES.
013500
013600        01  ACCOUNT-DETAIL-LINE-6.
013700            05  O6D-ACCT-ID            PIC 9(6).
013800            05  FILLER                 PIC X(6)    VALUE SPACES.
013900            05  O6D-ACCT-NAME          PIC X(20).
014000            05  FILLER                 PIC X(3)    VALUE SPACES.
014100            05  O6D-ACCT-TYPE          PIC X(12).
014200            05  FILLER                 PIC X(3)    VALUE SPACES.
014300            05  O6D-ACCT-BALANCE       PIC Z,ZZZ,ZZ9.99-.
014400            05  FILLER                 PIC X(69)   VALUE SPACES.
014500
014600        01  USER-NETWORTH-LINE-6.
014700            05  FILLER                 PIC X(17)   VALUE
014800                "ACCOUNTS SEEN: ".
014900            05  O6-ACCT-CTR            PIC ZZ9.
015000            05  FILLER                 PIC X(5)    VALUE SPACES.
015100            05  FILLER                 PIC X(11)   VALUE
015200                "NET WORTH: ".
015300            05  O6-NET-WORTH           PIC Z,ZZZ,ZZ9.99-.
015400            05  FILLER                 PIC X(83)   VALUE SPACES.
015500
015600        01  BLANK-LINE-6.
015700            05  FILLER                 PIC X(132)  VALUE SPACES.
015800
015900        PROCEDURE DIVISION.
016000
016100        0000-NETWORTH.
016200            PERFORM 1000-INIT.
016300            PERFORM 2000-MAINLINE
016400                UNTIL MORE-RECS = "NO".
016500            PERFORM 3000-CLOSING.
016600            STOP RUN.
016700
016800        1000-INIT.
016900            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
017000
017100            OPEN INPUT ACCOUNTS.
017200            OPEN EXTEND REPORT-OUT.
017300            PERFORM 9000-READ.
017400
017500            IF MORE-RECS = "YES"
017600                MOVE I-USER-ID TO WS-USER-HOLD
017700                PERFORM 9100-HEADING
017800            END-IF.
017900
018000        2000-MAINLINE.
018100            IF I-USER-ID NOT = WS-USER-HOLD
018200                PERFORM 2600-WRITE-USER-TOTAL
018300                MOVE I-USER-ID TO WS-USER-HOLD
018400                MOVE ZERO TO GT-NET-WORTH
018500                MOVE ZERO TO WS-ACCT-CTR
018600                PERFORM 9100-HEADING
018700            END-IF.
018800
018900            PERFORM 2100-CALC-NET-BALANCE.
019000            PERFORM 2120-WRITE-ACCOUNT-LINE.
019100            ADD 1 TO WS-ACCT-CTR.
019200            PERFORM 9000-READ.
019300
019400        2100-CALC-NET-BALANCE.
019500            MOVE "NO" TO WS-FOUND-SW.
019600            PERFORM 2110-FIND-SIGN
019700                VARYING TS-IDX FROM 1 BY 1
019800                    UNTIL TS-IDX > 6
019900                        OR WS-TYPE-FOUND.
020000
020100            IF WS-TYPE-FOUND
020200                SUBTRACT 1 FROM TS-IDX
020300                MOVE TS-SIGN(TS-IDX) TO WS-SIGN-CHAR
020400            ELSE
020500                MOVE "+" TO WS-SIGN-CHAR
020600            END-IF.
020700
020800            IF WS-SIGN-CHAR = "-"
020900                COMPUTE WS-ACCT-SIGNED-BAL =
021000                    ZERO - I-CURRENT-BALANCE
021100                SUBTRACT I-CURRENT-BALANCE FROM GT-NET-WORTH
021200            ELSE
021300                MOVE I-CURRENT-BALANCE TO WS-ACCT-SIGNED-BAL
021400                ADD I-CURRENT-BALANCE TO GT-NET-WORTH
021500            END-IF.
021600
021700        2110-FIND-SIGN.
021800            IF TS-TYPE(TS-IDX) = I-ACCOUNT-TYPE
021900                MOVE "YES" TO WS-FOUND-SW
022000            END-IF.
022100
022200        2120-WRITE-ACCOUNT-LINE.
022300            MOVE I-ACCOUNT-ID       TO O6D-ACCT-ID.
022400            MOVE I-ACCOUNT-NAME     TO O6D-ACCT-NAME.
022500            MOVE I-ACCOUNT-TYPE     TO O6D-ACCT-TYPE.
022600            MOVE WS-ACCT-SIGNED-BAL TO O6D-ACCT-BALANCE.
022700
022800            WRITE PRTLINE
022900                FROM ACCOUNT-DETAIL-LINE-6
023000                    AFTER ADVANCING 1 LINE.
023100
023200        2600-WRITE-USER-TOTAL.
023300            MOVE WS-ACCT-CTR  TO O6-ACCT-CTR.
023400            MOVE GT-NET-WORTH TO O6-NET-WORTH.
023500
023600            WRITE PRTLINE
023700                FROM USER-NETWORTH-LINE-6
023800                    AFTER ADVANCING 1 LINE.
023900
024000        3000-CLOSING.
024100            IF WS-ACCT-CTR > ZERO
024200                PERFORM 2600-WRITE-USER-TOTAL
024300            END-IF.
024400
024500            CLOSE ACCOUNTS.
024600            CLOSE REPORT-OUT.
024700
024800        9000-READ.
024900            READ ACCOUNTS
025000                AT END
025100                    MOVE "NO" TO MORE-RECS.
025200
025300        9100-HEADING.
025400            MOVE WS-USER-HOLD TO O-BAN-USER-ID.
025500
025600            WRITE PRTLINE
025700                FROM BLANK-LINE-6
025800                    AFTER ADVANCING 1 LINE.
025900            WRITE PRTLINE
026000                FROM SECTION-BANNER-6
026100                    AFTER ADVANCING 1 LINE.
026200            WRITE PRTLINE
026300                FROM COLUMN-HEADING-6
026400                    AFTER ADVANCING 1 LINE.
026500
