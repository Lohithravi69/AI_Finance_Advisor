000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          BUDPOST.
000300        AUTHOR.              M. OKAFOR.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        11/10/1989.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    11/10/89  MO   ORIG    INITIAL RELEASE.  POSTS EXPENSE
001300*                            SPEND AGAINST THE MATCHING BUDGET
001400*                            AND WRITES ALERT RECORDS.
001500*    04/02/91  MO   TKT-044 ZERO MONTHLY LIMIT NOW TREATED AS
001600*                            NO ALERT INSTEAD OF DIVIDE ABEND.
001700*    10/19/93  DP   TKT-109 DEFAULT THRESHOLD OF 80% ADDED FOR
001800*                            BUDGETS WITH NO THRESHOLD ON FILE.
001900*    08/04/96  RK   TKT-151 EXCEEDED ALERT NOW ALLOWED TO FIRE
002000*                            ON THE SAME POSTING AS WARNING.
002100*    11/29/98  MO   Y2K-05  BUDGET START/END DATES REVIEWED --
002200*                            CARRIED AS 8-DIGIT YYYYMMDD SINCE
002300*                            ORIG, NO CHANGE NEEDED.
002400*    03/15/02  TV   TKT-180 RECOVERED ALERT ADDED FOR REFUND
002500*                            POSTINGS THAT DROP SPEND BACK
002600*                            BELOW THRESHOLD.
002700*    =========================================================
002800        ENVIRONMENT DIVISION.
002900        CONFIGURATION SECTION.
003000        SPECIAL-NAMES.
003100            C01 IS TOP-OF-FORM.
003200
003300        INPUT-OUTPUT SECTION.
003400        FILE-CONTROL.
003500
003600            SELECT CATEGORIZED-TXNS
003700                ASSIGN TO CATFILE
003800                ORGANIZATION IS LINE SEQUENTIAL.
003900
004000            SELECT BUDGETS
004100                ASSIGN TO BUDGFILE
004200                ORGANIZATION IS LINE SEQUENTIAL.
004300
004400            SELECT ALERTS-OUT
004500                ASSIGN TO ALERTFIL
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800        DATA DIVISION.
004900        FILE SECTION.
005000
005100        FD  CATEGORIZED-TXNS
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 108 CHARACTERS
005400            DATA RECORD IS I-TXN-REC.
005500
005600        01  I-TXN-REC.
005700            05  I-USER-ID             PIC 9(6).
005800            05  I-TXN-ID               PIC 9(8).
005900            05  I-TXN-TYPE             PIC X(8).
006000            05  I-TXN-DATE             PIC 9(8).
006100            05  I-TXN-DATE-NUM REDEFINES I-TXN-DATE
006200                                       PIC 9(8).
006300            05  I-TXN-AMOUNT           PIC S9(9)V99.
006400            05  I-TXN-DESC             PIC X(30).
006500            05  I-TXN-MERCHANT         PIC X(20).
006600            05  I-TXN-CATEGORY         PIC X(15).
006700            05  FILLER                 PIC X(02).
006800
006900        FD  BUDGETS
007000            LABEL RECORD IS STANDARD
007100            RECORD CONTAINS 70 CHARACTERS
007200            DATA RECORD IS I-BUDGET-REC.
007300
007400        01  I-BUDGET-REC.
007500            05  I-BUDGET-USER-ID       PIC 9(6).
007600            05  I-BUDGET-ID            PIC 9(6).
007700            05  I-BUDGET-CATEGORY      PIC X(15).
007800            05  I-MONTHLY-LIMIT        PIC S9(9)V99.
007900            05  I-SPENT-AMOUNT         PIC S9(9)V99.
008000            05  I-ALERT-THRESHOLD      PIC 9(3).
008100            05  I-BUDGET-WINDOW.
008200                10  I-START-DATE       PIC 9(8).
008300                10  I-END-DATE         PIC 9(8).
008400            05  I-BUDGET-WINDOW-X REDEFINES I-BUDGET-WINDOW
008500                                       PIC 9(16).
008600            05  FILLER                 PIC X(02).
008700
008800        FD  ALERTS-OUT
008900            LABEL RECORD IS STANDARD
009000            RECORD CONTAINS 20 CHARACTERS
009100            DATA RECORD IS O-ALERT-REC.
009200
009300        01  O-ALERT-REC.
009400            05  O-ALERT-BUDGET-ID      PIC 9(6).
009500            05  O-ALERT-TYPE           PIC X(9).
009600            05  O-ALERT-PCT            PIC 9(3).
009700            05  O-ALERT-PCT-X REDEFINES O-ALERT-PCT
009800                                       PIC 999.
009900            05  FILLER                 PIC X(02).
010000
010100        WORKING-STORAGE SECTION.
010200        01  WORK-AREA.
010300            05  MORE-RECS             PIC XXX       VALUE "YES".
010400            05  BUDGET-COUNT     PIC 9(4)      VALUE ZERO COMP.
010500            05  T-IDX            PIC 9(4)      VALUE ZERO COMP.
010600            05  WS-TXN-CTR       PIC 9(7)      VALUE ZERO COMP.
010700            05  WS-ALERT-CTR     PIC 9(7)      VALUE ZERO COMP.
010800            05  WS-BUDGET-FOUND-SW    PIC X         VALUE "N".
010900                88  WS-BUDGET-FOUND         VALUE "Y".
011000
011100        01  WS-CASE-FOLD.
011200            05  WS-LOWER-ALPHA        PIC X(26)     VALUE
011300                "abcdefghijklmnopqrstuvwxyz".
011400            05  WS-UPPER-ALPHA        PIC X(26)     VALUE
011500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011600
011700        01  WS-TYPE-UPPER              PIC X(8)      VALUE SPACES.
011800
011900        01  WS-PCT-AREA.
012000            05  WS-PCT-BEFORE         PIC S9(5)V99  VALUE ZERO.
012100            05  WS-PCT-AFTER          PIC S9(5)V99  VALUE ZERO.
012200            05  WS-THRESHOLD          PIC 9(3)      VALUE ZERO.
012300
012400       *    ==== USER BUDGET TABLE -- LOADED ONCE, FULL FILE ====
012500        01  BUDGET-TABLE.
012600            05  T-BUDGET-ENTRY OCCURS 2000 TIMES.
012700                10  T-USER-ID          PIC 9(6).
012800                10  T-BUDGET-ID        PIC 9(6).
012900                10  T-CATEGORY         PIC X(15).
013000                10  T-LIMIT            PIC S9(9)V99.
013100                10  T-SPENT            PIC S9(9)V99.
013200                10  T-THRESHOLD        PIC 9(3).
013300                10  T-START-DATE       PIC 9(8).
013400                10  T-END-DATE         PIC 9(8).
013500
013600        PROCEDURE DIVISION.
013700
013800        0000-BUDPOST.
013900            PERFORM 1000-INIT.
014000            PERFORM 2000-MAINLINE
014100                UNTIL MORE-RECS = "NO".
014200            PERFORM 3000-CLOSING.
014300            STOP RUN.
014400
014500        1000-INIT.
014600            OPEN INPUT BUDGETS.
014700            PERFORM 1100-LOAD-BUDGET-TABLE
014800                UNTIL MORE-RECS = "NO".
014900            CLOSE BUDGETS.
015000            MOVE "YES" TO MORE-RECS.
015100
015200            OPEN INPUT CATEGORIZED-TXNS.
015300            OPEN OUTPUT ALERTS-OUT.
015400
015500            PERFORM 9000-READ.
015600
015700        1100-LOAD-BUDGET-TABLE.
015800            READ BUDGETS
015900                AT END
016000                    MOVE "NO" TO MORE-RECS
016100                NOT AT END
016200                    ADD 1 TO BUDGET-COUNT
016300                    MOVE I-BUDGET-USER-ID
016400                                      TO T-USER-ID(BUDGET-COUNT)
016500                    MOVE I-BUDGET-ID  TO T-BUDGET-ID(BUDGET-COUNT)
016600                    MOVE I-BUDGET-CATEGORY
016700                                      TO T-CATEGORY(BUDGET-COUNT)
016800                    MOVE I-MONTHLY-LIMIT
016900                                      TO T-LIMIT(BUDGET-COUNT)
017000                    MOVE I-SPENT-AMOUNT
017100                                      TO T-SPENT(BUDGET-COUNT)
017200                    MOVE I-ALERT-THRESHOLD
017300                                      TO T-THRESHOLD(BUDGET-COUNT)
017400                    MOVE I-START-DATE
017500                                   TO T-START-DATE(BUDGET-COUNT)
017600                    MOVE I-END-DATE   TO T-END-DATE(BUDGET-COUNT).
017700
017800        2000-MAINLINE.
017900            MOVE I-TXN-TYPE TO WS-TYPE-UPPER.
018000            INSPECT WS-TYPE-UPPER
018100                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
018200
018300            IF WS-TYPE-UPPER = "EXPENSE "
018400                PERFORM 2100-FIND-BUDGET
018500                IF WS-BUDGET-FOUND
018600                    PERFORM 2200-CALC-PCT
018700                    PERFORM 2300-ALERT-CHECK
018800                END-IF
018900            END-IF.
019000
019100            ADD 1 TO WS-TXN-CTR.
019200            PERFORM 9000-READ.
019300
019400        2100-FIND-BUDGET.
019500            MOVE "N" TO WS-BUDGET-FOUND-SW.
019600
019700            PERFORM 2101-SCAN-ONE-BUDGET
019800                VARYING T-IDX FROM 1 BY 1
019900                    UNTIL T-IDX > BUDGET-COUNT
020000                        OR WS-BUDGET-FOUND.
020100
020200            IF WS-BUDGET-FOUND
020300                SUBTRACT 1 FROM T-IDX
020400            END-IF.
020500
020600        2101-SCAN-ONE-BUDGET.
020700            IF T-USER-ID(T-IDX) = I-USER-ID
020800                    AND T-CATEGORY(T-IDX) = I-TXN-CATEGORY
020900                SET WS-BUDGET-FOUND TO TRUE
021000            END-IF.
021100
021200        2200-CALC-PCT.
021300            MOVE ZERO TO WS-PCT-BEFORE.
021400            MOVE ZERO TO WS-PCT-AFTER.
021500
021600            IF T-THRESHOLD(T-IDX) > ZERO
021700                MOVE T-THRESHOLD(T-IDX) TO WS-THRESHOLD
021800            ELSE
021900                MOVE 80 TO WS-THRESHOLD
022000            END-IF.
022100
022200            IF T-LIMIT(T-IDX) NOT = ZERO
022300                COMPUTE WS-PCT-BEFORE =
022400                    T-SPENT(T-IDX) * 100 / T-LIMIT(T-IDX)
022500                COMPUTE WS-PCT-AFTER =
022600                    (T-SPENT(T-IDX) + I-TXN-AMOUNT) * 100
022700                        / T-LIMIT(T-IDX)
022800            END-IF.
022900
023000            ADD I-TXN-AMOUNT TO T-SPENT(T-IDX).
023100
023200        2300-ALERT-CHECK.
023300            IF T-LIMIT(T-IDX) = ZERO
023400                GO TO 2300-EXIT
023500            END-IF.
023600
023700            IF WS-PCT-BEFORE < WS-THRESHOLD
023800                AND WS-PCT-AFTER NOT < WS-THRESHOLD
023900                MOVE T-BUDGET-ID(T-IDX) TO O-ALERT-BUDGET-ID
024000                MOVE "WARNING  "        TO O-ALERT-TYPE
024100                MOVE WS-THRESHOLD       TO O-ALERT-PCT
024200                WRITE O-ALERT-REC
024300                ADD 1 TO WS-ALERT-CTR
024400            END-IF.
024500
024600            IF WS-PCT-BEFORE < 100
024700                AND WS-PCT-AFTER NOT < 100
024800                MOVE T-BUDGET-ID(T-IDX) TO O-ALERT-BUDGET-ID
024900                MOVE "EXCEEDED "        TO O-ALERT-TYPE
025000                MOVE 100                TO O-ALERT-PCT
025100                WRITE O-ALERT-REC
025200                ADD 1 TO WS-ALERT-CTR
025300            END-IF.
025400
025500            IF WS-PCT-BEFORE NOT < WS-THRESHOLD
025600                AND WS-PCT-AFTER < WS-THRESHOLD
025700                MOVE T-BUDGET-ID(T-IDX) TO O-ALERT-BUDGET-ID
025800                MOVE "RECOVERED"        TO O-ALERT-TYPE
025900                MOVE WS-THRESHOLD       TO O-ALERT-PCT
026000                WRITE O-ALERT-REC
026100                ADD 1 TO WS-ALERT-CTR
026200            END-IF.
026300
026400        2300-EXIT.
026500            EXIT.
026600
026700        3000-CLOSING.
026800            CLOSE CATEGORIZED-TXNS.
026900            CLOSE ALERTS-OUT.
027000
027100            OPEN OUTPUT BUDGETS.
027200            PERFORM 3100-REWRITE-BUDGET-TABLE
027300                VARYING T-IDX FROM 1 BY 1
027400                UNTIL T-IDX > BUDGET-COUNT.
027500            CLOSE BUDGETS.
027600
027700        3100-REWRITE-BUDGET-TABLE.
027800            MOVE T-USER-ID(T-IDX)     TO I-BUDGET-USER-ID.
027900            MOVE T-BUDGET-ID(T-IDX)   TO I-BUDGET-ID.
028000            MOVE T-CATEGORY(T-IDX)    TO I-BUDGET-CATEGORY.
028100            MOVE T-LIMIT(T-IDX)       TO I-MONTHLY-LIMIT.
028200            MOVE T-SPENT(T-IDX)       TO I-SPENT-AMOUNT.
028300            MOVE T-THRESHOLD(T-IDX)   TO I-ALERT-THRESHOLD.
028400            MOVE T-START-DATE(T-IDX)  TO I-START-DATE.
028500            MOVE T-END-DATE(T-IDX)    TO I-END-DATE.
028600            WRITE I-BUDGET-REC.
028700
028800        9000-READ.
028900            READ CATEGORIZED-TXNS
029000                AT END
029100                    MOVE "NO" TO MORE-RECS.
029200
