000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          TXNSUM.
000300        AUTHOR.              R. KOVACH.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        09/22/1986.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    09/22/86  RK   ORIG    INITIAL RELEASE.  ONE SUMMARY LINE
001300*                            PER USER, BREAK ON USER-ID, PERIOD
001400*                            IS THE CURRENT PROCESSING MONTH.
001500*    02/11/87  RK   TKT-014 CASE-INSENSITIVE COMPARE ON TYPE --
001600*                            SOURCE FEED STARTED MIXING CASE.
001700*    07/03/88  DP   TKT-061 ROUNDED CLAUSE ADDED TO ALL THREE
001800*                            TOTALS, HALF-UP ON .005 BOUNDARY.
001900*    01/19/90  DP   TKT-102 ANNUAL-MODE SWITCH ADDED (WS-
002000*                            SUMMARY-MODE) SO OPERATIONS CAN
002100*                            RUN A YEAR-TO-DATE PASS AT CLOSE.
002200*    08/22/93  MO   TKT-140 NULL/BLANK TXN-AMOUNT NOW TREATED
002300*                            AS ZERO INSTEAD OF ABEND ON COMP.
002400*    11/30/98  MO   Y2K-03  CENTURY WINDOW REVIEW -- TXN-DATE
002500*                            IS FULL 4-DIGIT YYYYMMDD SINCE
002600*                            ORIG.  NO CODE CHANGE REQUIRED.
002700*    04/14/02  TV   TKT-188 REPORT FILE NOW OPENED OUTPUT HERE
002800*                            (FIRST STEP OF NIGHTLY JOB) --
002900*                            LATER STEPS EXTEND IT.
003000*    09/18/07  RK   TKT-221 REMOVED THIS PROGRAM'S OWN GRAND-
003100*                            TOTAL LINE -- INSIGHT OWNS THE ONE
003200*                            AND ONLY TRAILER AT THE BOTTOM OF
003300*                            THE REPORT (USERS/TXNS/ALERTS), NOT
003400*                            SECTION 1 HALFWAY THROUGH THE JOB.
003500*    =========================================================
003600        ENVIRONMENT DIVISION.
003700        CONFIGURATION SECTION.
003800        SPECIAL-NAMES.
003900            C01 IS TOP-OF-FORM.
004000
004100        INPUT-OUTPUT SECTION.
004200        FILE-CONTROL.
004300
004400            SELECT TRANSACTIONS
004500                ASSIGN TO TRANFILE
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800            SELECT REPORT-OUT
004900                ASSIGN TO RPTFILE
005000                ORGANIZATION IS LINE SEQUENTIAL.
005100
005200        DATA DIVISION.
005300        FILE SECTION.
005400
005500        FD  TRANSACTIONS
005600            LABEL RECORD IS STANDARD
005700            RECORD CONTAINS 108 CHARACTERS
005800            DATA RECORD IS I-TXN-REC.
005900
006000        01  I-TXN-REC.
006100            05  I-USER-ID            PIC 9(6).
006200            05  I-TXN-ID              PIC 9(8).
006300            05  I-TXN-TYPE            PIC X(8).
006400            05  I-TXN-DATE.
006500                10  I-TXN-YY          PIC 9(4).
006600                10  I-TXN-MM          PIC 99.
006700                10  I-TXN-DD          PIC 99.
006800            05  I-TXN-DATE-NUM REDEFINES I-TXN-DATE
006900                                          PIC 9(8).
007000            05  I-TXN-AMOUNT          PIC S9(9)V99.
007100            05  I-TXN-DESC            PIC X(30).
007200            05  I-TXN-MERCHANT        PIC X(20).
007300            05  I-TXN-CATEGORY        PIC X(15).
007400            05  FILLER                PIC X(02).
007500
007600        FD  REPORT-OUT
007700            LABEL RECORD IS OMITTED
007800            RECORD CONTAINS 132 CHARACTERS
007900            LINAGE IS 60 WITH FOOTING AT 55
008000            DATA RECORD IS PRTLINE.
008100
008200        01  PRTLINE                   PIC X(132).
008300
008400        WORKING-STORAGE SECTION.
008500        01  WORK-AREA.
008600            05  C-PCTR           PIC 99        VALUE ZERO COMP.
008700            05  MORE-RECS             PIC XXX       VALUE "YES".
008800            05  WS-SUMMARY-MODE       PIC X         VALUE "M".
008900                88  WS-MODE-MONTHLY       VALUE "M".
009000                88  WS-MODE-ANNUAL        VALUE "Y".
009100            05  WS-USER-HOLD          PIC 9(6)      VALUE ZERO.
009200            05  WS-TXN-CTR       PIC 9(7)      VALUE ZERO COMP.
009300            05  WS-INCOME-TOTAL       PIC S9(9)V99  VALUE ZERO.
009400            05  WS-EXPENSE-TOTAL      PIC S9(9)V99  VALUE ZERO.
009500            05  WS-NET-SAVINGS        PIC S9(9)V99  VALUE ZERO.
009600            05  WS-TYPE-UPPER         PIC X(8)      VALUE SPACES.
009700
009800        01  WS-CASE-FOLD.
009900            05  WS-LOWER-ALPHA   PIC X(26)     VALUE
010000                "abcdefghijklmnopqrstuvwxyz".
010100            05  WS-UPPER-ALPHA   PIC X(26)     VALUE
010200                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010300
010400        01  I-DATE.
010500            05  I-YEAR                PIC 9(4).
010600            05  I-MONTH               PIC 99.
010700            05  I-DAY                 PIC 99.
010800
010900        01  WS-RUN-PERIOD.
011000            05  WS-PERIOD-YEAR        PIC 9(4).
011100            05  WS-PERIOD-MONTH       PIC 99.
011200        01  WS-RUN-PERIOD-X REDEFINES WS-RUN-PERIOD.
011300            05  WS-PERIOD-FULL        PIC 9(6).
011400
011500        01  COMPANY-TITLE.
011600            05  FILLER                PIC X(6)    VALUE "DATE: ".
011700            05  O-MONTH               PIC 99.
011800            05  FILLER                PIC X       VALUE "/".
011900            05  O-DAY                 PIC 99.
012000            05  FILLER                PIC X       VALUE "/".
012100            05  O-YEAR                PIC 9(4).
012200            05  FILLER                PIC X(38)   VALUE SPACES.
012300            05  FILLER                PIC X(33)   VALUE
012400                "LEDGERROCK FINANCIAL SYSTEMS".
012500            05  FILLER                PIC X(37)   VALUE SPACES.
012600            05  FILLER                PIC X(6)    VALUE "PAGE: ".
012700            05  O-PCTR                PIC Z9.
012800
012900        01  SECTION-HEADING.
013000            05  FILLER           PIC X(8)    VALUE "TXNSUM  ".
013100            05  FILLER                PIC X(40)   VALUE SPACES.
013200            05  FILLER                PIC X(25)   VALUE
013300                "FINANCIAL SUMMARY REPORT".
013400            05  FILLER                PIC X(59)   VALUE SPACES.
013500
013600        01  COLUMN-HEADING-1.
013700            05  FILLER                PIC X(7)    VALUE "USER ID".
013800            05  FILLER                PIC X(10)   VALUE SPACES.
013900            05  FILLER                PIC X(6)    VALUE "PERIOD".
014000            05  FILLER                PIC X(9)    VALUE SPACES.
014100            05  FILLER      PIC X(12)   VALUE "TOTAL INCOME".
014200            05  FILLER                PIC X(6)    VALUE SPACES.
014300            05  FILLER     PIC X(13)   VALUE "TOTAL EXPENSE".
014400            05  FILLER                PIC X(6)    VALUE SPACES.
014500            05  FILLER      PIC X(11)   VALUE "NET SAVINGS".
014600            05  FILLER                PIC X(8)    VALUE SPACES.
014700            05  FILLER      PIC X(11)   VALUE "TXN COUNT".
014800            05  FILLER                PIC X(16)   VALUE SPACES.
014900
015000        01  DETAIL-LINE.
015100            05  O-USER-ID             PIC 9(6).
015200            05  FILLER                PIC X(11)   VALUE SPACES.
015300            05  O-PERIOD              PIC X(8).
015400            05  O-PERIOD-NUM REDEFINES O-PERIOD
015500                                       PIC 9(8).
015600            05  FILLER                PIC X(7)    VALUE SPACES.
015700            05  O-INCOME-TOTAL        PIC Z,ZZZ,ZZ9.99-.
015800            05  FILLER                PIC X(4)    VALUE SPACES.
015900            05  O-EXPENSE-TOTAL       PIC Z,ZZZ,ZZ9.99-.
016000            05  FILLER                PIC X(4)    VALUE SPACES.
016100            05  O-NET-SAVINGS         PIC Z,ZZZ,ZZ9.99-.
016200            05  FILLER                PIC X(6)    VALUE SPACES.
016300            05  O-TXN-CTR             PIC ZZ,ZZ9.
016400            05  FILLER                PIC X(15)   VALUE SPACES.
016500
016600        01  BLANK-LINE.
016700            05  FILLER                PIC X(132)  VALUE SPACES.
016800
016900        PROCEDURE DIVISION.
017000
017100        0000-TXNSUM.
017200            PERFORM 1000-INIT.
017300            PERFORM 2000-MAINLINE
017400                UNTIL MORE-RECS = "NO".
017500            PERFORM 3000-CLOSING.
017600            STOP RUN.
017700
017800        1000-INIT.
017900            MOVE FUNCTION CURRENT-DATE TO I-DATE.
018000            MOVE I-DAY TO O-DAY.
018100            MOVE I-YEAR TO O-YEAR.
018200            MOVE I-MONTH TO O-MONTH.
018300            MOVE I-YEAR TO WS-PERIOD-YEAR.
018400            MOVE I-MONTH TO WS-PERIOD-MONTH.
018500
018600            OPEN INPUT TRANSACTIONS.
018700            OPEN OUTPUT REPORT-OUT.
018800
018900            PERFORM 9000-READ.
019000            MOVE I-USER-ID TO WS-USER-HOLD.
019100            PERFORM 9100-HEADING.
019200
019300        2000-MAINLINE.
019400            IF WS-USER-HOLD NOT EQUAL TO I-USER-ID
019500                PERFORM 9200-BREAK-SUMMARY
019600            END-IF.
019700
019800            PERFORM 2100-ACCUM-TXN.
019900            PERFORM 9000-READ.
020000
020100        2100-ACCUM-TXN.
020200            MOVE I-TXN-TYPE TO WS-TYPE-UPPER.
020300            INSPECT WS-TYPE-UPPER
020400                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
020500
020600            IF WS-MODE-MONTHLY
020700                IF I-TXN-YY NOT EQUAL TO WS-PERIOD-YEAR
020800                    OR I-TXN-MM NOT EQUAL TO WS-PERIOD-MONTH
020900                    GO TO 2100-EXIT
021000                END-IF
021100            ELSE
021200                IF I-TXN-YY NOT EQUAL TO WS-PERIOD-YEAR
021300                    GO TO 2100-EXIT
021400                END-IF
021500            END-IF.
021600
021700            IF WS-TYPE-UPPER = "INCOME  "
021800                ADD I-TXN-AMOUNT TO WS-INCOME-TOTAL
021900            ELSE
022000                IF WS-TYPE-UPPER = "EXPENSE "
022100                    ADD I-TXN-AMOUNT TO WS-EXPENSE-TOTAL
022200                END-IF
022300            END-IF.
022400
022500            ADD 1 TO WS-TXN-CTR.
022600
022700        2100-EXIT.
022800            EXIT.
022900
023000        9200-BREAK-SUMMARY.
023100            COMPUTE WS-NET-SAVINGS ROUNDED =
023200                WS-INCOME-TOTAL - WS-EXPENSE-TOTAL.
023300
023400            MOVE WS-USER-HOLD TO O-USER-ID.
023500            IF WS-MODE-MONTHLY
023600                MOVE WS-PERIOD-FULL TO O-PERIOD
023700            ELSE
023800                MOVE WS-PERIOD-YEAR TO O-PERIOD
023900            END-IF.
024000            MOVE WS-INCOME-TOTAL TO O-INCOME-TOTAL.
024100            MOVE WS-EXPENSE-TOTAL TO O-EXPENSE-TOTAL.
024200            MOVE WS-NET-SAVINGS TO O-NET-SAVINGS.
024300            MOVE WS-TXN-CTR TO O-TXN-CTR.
024400
024500            WRITE PRTLINE
024600                FROM DETAIL-LINE
024700                    AFTER ADVANCING 1 LINE
024800                        AT EOP
024900                            PERFORM 9100-HEADING.
025000
025100            MOVE ZERO TO WS-INCOME-TOTAL.
025200            MOVE ZERO TO WS-EXPENSE-TOTAL.
025300            MOVE ZERO TO WS-TXN-CTR.
025400            MOVE I-USER-ID TO WS-USER-HOLD.
025500
025600        3000-CLOSING.
025700            IF WS-TXN-CTR NOT EQUAL TO ZERO
025800                OR WS-INCOME-TOTAL NOT EQUAL TO ZERO
025900                OR WS-EXPENSE-TOTAL NOT EQUAL TO ZERO
026000                PERFORM 9200-BREAK-SUMMARY
026100            END-IF.
026200
026300            CLOSE TRANSACTIONS.
026400            CLOSE REPORT-OUT.
026500
026600        9000-READ.
026700            READ TRANSACTIONS
026800                AT END
026900                    MOVE "NO" TO MORE-RECS.
027000
027100        9100-HEADING.
027200            ADD 1 TO C-PCTR.
027300            MOVE C-PCTR TO O-PCTR.
027400
027500            WRITE PRTLINE
027600                FROM COMPANY-TITLE
027700                    AFTER ADVANCING PAGE.
027800            WRITE PRTLINE
027900                FROM SECTION-HEADING
028000                    AFTER ADVANCING 2 LINES.
028100            WRITE PRTLINE
028200                FROM COLUMN-HEADING-1
028300                    AFTER ADVANCING 2 LINES.
028400            WRITE PRTLINE
028500                FROM BLANK-LINE
028600                    AFTER ADVANCING 1 LINE.
028700
