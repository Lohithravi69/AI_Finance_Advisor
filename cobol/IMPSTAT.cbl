000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          IMPSTAT.
000300        AUTHOR.              M. OKAFOR.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        05/20/1992.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    05/20/92  MO   ORIG    INITIAL RELEASE.  SETS THE FINAL
001300*                            STATUS ON EACH IMPORT-LOG RECORD
001400*                            AND REWRITES THE FILE.
001500*    02/17/94  DP   TKT-103 STATUS TEXT NOW DRIVEN BY THE
001600*                            STATUS-TABLE BELOW INSTEAD OF
001700*                            THREE SEPARATE MOVE LITERALS --
001800*                            SAME SHAPE AS THE TYPE-SIGN-TABLE
001900*                            IN NETWORTH.
002000*    10/02/96  RK   TKT-140 IMPORT-LOG NOW HELD IN A TABLE FOR
002100*                            THE LIFE OF THE RUN SO THE FILE
002200*                            CAN BE REOPENED OUTPUT AND
002300*                            REWRITTEN, THE SAME AS BUDGETS
002400*                            AND RULES.
002500*    12/09/98  MO   Y2K-07  NO DATE ARITHMETIC IN THIS PROGRAM.
002600*                            RUN-DATE IS USED ONLY ON THE
002700*                            CONSOLE MESSAGE AT CLOSING.
002800*                            REVIEWED AND FOUND CENTURY-SAFE.
002900*    04/25/01  TV   TKT-174 CONSOLE MESSAGE AT CLOSING NOW
003000*                            REPORTS THE IMPORT COUNT SO THE
003100*                            OPERATOR CAN CONFIRM THE RUN
003200*                            AGAINST THE JOB LOG WITHOUT
003300*                            OPENING THE FILE.
003400*    03/14/03  RK   TKT-190 STATUS-LIT SPLIT INTO THREE PIC X(19)
003500*                            LINES (STATUS-AREA), ONE PER
003600*                            STAT-ENTRY, INSTEAD OF ONE CONTINUED
003700*                            LITERAL -- THE CONTINUATION MARK WAS
003800*                            GETTING LOST AFTER THIS PROGRAM'S
003900*                            COMMENT-ENTRY HEADER AND THE TABLE
004000*                            CAME UP THREE BYTES LONG, THROWING
004100*                            OFF STAT-ENTRY(3).
004200*    =========================================================
004300        ENVIRONMENT DIVISION.
004400        CONFIGURATION SECTION.
004500        SPECIAL-NAMES.
004600            C01 IS TOP-OF-FORM.
004700
004800        INPUT-OUTPUT SECTION.
004900        FILE-CONTROL.
005000
005100            SELECT IMPORT-LOG
005200                ASSIGN TO IMPLFILE
005300                ORGANIZATION IS LINE SEQUENTIAL.
005400
005500        DATA DIVISION.
005600        FILE SECTION.
005700
005800        FD  IMPORT-LOG
005900            LABEL RECORD IS STANDARD
006000            RECORD CONTAINS 48 CHARACTERS
006100            DATA RECORD IS I-REC.
006200
006300        01  I-REC.
006400            05  I-IMPORT-ID             PIC 9(6).
006500            05  I-TOTAL-RECORDS         PIC 9(7).
006600            05  I-SUCCESS-COUNT         PIC 9(7).
006700            05  I-ERROR-COUNT           PIC 9(7).
006800            05  I-IMPORT-STATUS         PIC X(19).
006900            05  I-FILL                  PIC X(02).
007000        01  I-REC-X REDEFINES I-REC     PIC X(48).
007100
007200        WORKING-STORAGE SECTION.
007300        01  WORK-AREA.
007400            05  MORE-RECS              PIC XXX  VALUE "YES".
007500            05  IMPORT-COUNT           PIC 9(4) VALUE ZERO COMP.
007600            05  T-IDX                  PIC 9(4) VALUE ZERO COMP.
007700            05  WS-STATUS-CODE         PIC 9    VALUE ZERO COMP.
007800            05  WS-LOG-CTR             PIC 9(5) VALUE ZERO COMP.
007900
008000        01  RUN-DATE.
008100            05  RUN-YEAR               PIC 9(4).
008200            05  RUN-MONTH              PIC 99.
008300            05  RUN-DAY                PIC 99.
008400        01  RUN-DATE-X REDEFINES RUN-DATE
008500                                       PIC 9(8).
008600
008700*    STATUS-TABLE DRIVES THE FINAL IMPORT-STATUS TEXT.  ENTRY 1
008800*    IS COMPLETED, ENTRY 2 IS PARTIALLY_COMPLETED, ENTRY 3 IS
008900*    FAILED -- WS-STATUS-CODE IN 2100-DERIVE-STATUS PICKS THE
009000*    ENTRY.  ADD A STATUS HERE, NOT AS A FOURTH MOVE LITERAL.
009100        01  STATUS-AREA.
009200            05  STATUS-LIT-1           PIC X(19) VALUE
009300                "COMPLETED          ".
009400            05  STATUS-LIT-2           PIC X(19) VALUE
009500                "PARTIALLY_COMPLETED".
009600            05  STATUS-LIT-3           PIC X(19) VALUE
009700                "FAILED             ".
009800        01  STATUS-TABLE REDEFINES STATUS-AREA.
009900            05  STAT-ENTRY OCCURS 3 TIMES
010000                                       PIC X(19).
010100
010200        01  IMPORT-TABLE.
010300            05  T-ENTRY OCCURS 500 TIMES.
010400                10  T-IMPORT-ID         PIC 9(6).
010500                10  T-TOTAL-RECORDS     PIC 9(7) COMP.
010600                10  T-SUCCESS-COUNT     PIC 9(7) COMP.
010700                10  T-ERROR-COUNT       PIC 9(7) COMP.
010800                10  T-IMPORT-STATUS     PIC X(19).
010900
011000        PROCEDURE DIVISION.
011100
011200        0000-IMPSTAT.
011300            PERFORM 1000-INIT.
011400            PERFORM 2000-MAINLINE
011500                VARYING T-IDX FROM 1 BY 1
011600                    UNTIL T-IDX > IMPORT-COUNT.
011700            PERFORM 3000-CLOSING.
011800            STOP RUN.
011900
012000        1000-INIT.
012100            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
012200
012300            OPEN INPUT IMPORT-LOG.
012400            PERFORM 9000-READ.
012500            PERFORM 1100-LOAD-TABLE
012600                UNTIL MORE-RECS = "NO".
012700            CLOSE IMPORT-LOG.
012800
012900        1100-LOAD-TABLE.
013000            IF I-REC-X NOT = SPACES
013100                ADD 1 TO IMPORT-COUNT
013200                MOVE I-IMPORT-ID     TO T-IMPORT-ID(IMPORT-COUNT)
013300                MOVE I-TOTAL-RECORDS
013400                    TO T-TOTAL-RECORDS(IMPORT-COUNT)
013500                MOVE I-SUCCESS-COUNT
013600                    TO T-SUCCESS-COUNT(IMPORT-COUNT)
013700                MOVE I-ERROR-COUNT
013800                    TO T-ERROR-COUNT(IMPORT-COUNT)
013900            END-IF.
014000            PERFORM 9000-READ.
014100
014200        2000-MAINLINE.
014300            PERFORM 2100-DERIVE-STATUS.
014400            ADD 1 TO WS-LOG-CTR.
014500
014600        2100-DERIVE-STATUS.
014700            EVALUATE TRUE
014800                WHEN T-ERROR-COUNT(T-IDX) > ZERO
014900                        AND T-SUCCESS-COUNT(T-IDX) > ZERO
015000                    MOVE 2 TO WS-STATUS-CODE
015100                WHEN T-ERROR-COUNT(T-IDX) > ZERO
015200                        AND T-SUCCESS-COUNT(T-IDX) = ZERO
015300                    MOVE 3 TO WS-STATUS-CODE
015400                WHEN OTHER
015500                    MOVE 1 TO WS-STATUS-CODE
015600            END-EVALUATE.
015700
015800            MOVE STAT-ENTRY(WS-STATUS-CODE)
015900                TO T-IMPORT-STATUS(T-IDX).
016000
016100        3000-CLOSING.
016200            OPEN OUTPUT IMPORT-LOG.
016300            PERFORM 3100-REWRITE-ENTRY
016400                VARYING T-IDX FROM 1 BY 1
016500                    UNTIL T-IDX > IMPORT-COUNT.
016600            CLOSE IMPORT-LOG.
016700
016800            DISPLAY "IMPSTAT RUN COMPLETE - " RUN-DATE-X
016900                " IMPORTS PROCESSED: " WS-LOG-CTR.
017000
017100        3100-REWRITE-ENTRY.
017200            MOVE T-IMPORT-ID(T-IDX)     TO I-IMPORT-ID.
017300            MOVE T-TOTAL-RECORDS(T-IDX) TO I-TOTAL-RECORDS.
017400            MOVE T-SUCCESS-COUNT(T-IDX) TO I-SUCCESS-COUNT.
017500            MOVE T-ERROR-COUNT(T-IDX)   TO I-ERROR-COUNT.
017600            MOVE T-IMPORT-STATUS(T-IDX) TO I-IMPORT-STATUS.
017700            MOVE SPACES                 TO I-FILL.
017800
017900            WRITE I-REC.
018000
018100        9000-READ.
018200            READ IMPORT-LOG
018300                AT END
018400                    MOVE "NO" TO MORE-RECS.
018500
