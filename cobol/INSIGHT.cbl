000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          INSIGHT.
000300        AUTHOR.              T. VANCE.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        07/08/1993.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    07/08/93  TV   ORIG    INITIAL RELEASE.  ONE TOP-CATEGORY
001300*                            LINE AND ONE TOTAL-EXPENSES LINE
001400*                            PER USER, FROM THE CATEGORIZED
001500*                            TRANSACTION FILE.
001600*    11/19/95  DP   TKT-132 USERS WITH NO CATEGORIZED EXPENSE
001700*                            ACTIVITY NOW GET THE TWO STANDARD
001800*                            FALLBACK INSIGHT LINES INSTEAD OF
001900*                            A BLANK SECTION.  SEE
002000*                            FALLBACK-TABLE BELOW.
002100*    06/02/97  RK   TKT-155 CATEGORY TOTALS NOW HELD IN A SMALL
002200*                            PER-USER TABLE, RESET ON EVERY
002300*                            USER-ID BREAK, RATHER THAN A
002400*                            WHOLE-RUN TABLE -- THIS PROGRAM
002500*                            NEVER NEEDS MORE THAN ONE USER'S
002600*                            CATEGORIES AT A TIME.
002700*    12/14/98  MO   Y2K-08  NO DATE FIELDS REFERENCED IN THIS
002800*                            PROGRAM.  NO CHANGE REQUIRED.
002900*    08/21/01  TV   TKT-182 SECTION 7 NOW APPENDED TO THE
003000*                            SHARED REPORT FILE, AND THE JOB'S
003100*                            GRAND-TOTAL TRAILER LINE (USERS
003200*                            PROCESSED, TRANSACTIONS READ,
003300*                            ALERTS EMITTED) IS WRITTEN AT
003400*                            CLOSING, ONCE ALL TEN PROGRAMS IN
003500*                            THE JOB HAVE RUN -- ALERTS-OUT
003600*                            FROM BUDPOST IS READ HERE A SECOND
003700*                            TIME, FOR THE COUNT ONLY.
003800*    03/14/03  RK   TKT-192 FALLBACK-LIT SPLIT INTO TWO PIC X(40)
003900*                            LINES (FALLBACK-AREA) INSTEAD OF ONE
004000*                            CONTINUED LITERAL -- THE CONTINUATION
004100*                            MARK WAS GETTING LOST AFTER THIS
004200*                            PROGRAM'S COMMENT-ENTRY HEADER, SAME
004300*                            AS THE STATUS-LIT FIX IN IMPSTAT AND
004400*                            THE TYPE-SIGN-LIT FIX IN NETWORTH.
004500*    =========================================================
004600        ENVIRONMENT DIVISION.
004700        CONFIGURATION SECTION.
004800        SPECIAL-NAMES.
004900            C01 IS TOP-OF-FORM.
005000
005100        INPUT-OUTPUT SECTION.
005200        FILE-CONTROL.
005300
005400            SELECT CATEGORIZED-TXNS
005500                ASSIGN TO CATFILE
005600                ORGANIZATION IS LINE SEQUENTIAL.
005700
005800            SELECT ALERTS-IN
005900                ASSIGN TO ALERTFIL
006000                ORGANIZATION IS LINE SEQUENTIAL.
006100
006200            SELECT REPORT-OUT
006300                ASSIGN TO RPTFILE
006400                ORGANIZATION IS LINE SEQUENTIAL.
006500
006600        DATA DIVISION.
006700        FILE SECTION.
006800
006900        FD  CATEGORIZED-TXNS
007000            LABEL RECORD IS STANDARD
007100            RECORD CONTAINS 108 CHARACTERS
007200            DATA RECORD IS I-TXN-REC.
007300
007400        01  I-TXN-REC.
007500            05  I-USER-ID             PIC 9(6).
007600            05  I-TXN-ID               PIC 9(8).
007700            05  I-TXN-TYPE             PIC X(8).
007800            05  I-TXN-DATE             PIC 9(8).
007900            05  I-TXN-AMOUNT           PIC S9(9)V99.
008000            05  I-TXN-DESC             PIC X(30).
008100            05  I-TXN-MERCHANT         PIC X(20).
008200            05  I-TXN-CATEGORY         PIC X(15).
008300            05  FILLER                 PIC X(02).
008400        01  I-TXN-REC-X REDEFINES I-TXN-REC
008500                                       PIC X(108).
008600
008700        FD  ALERTS-IN
008800            LABEL RECORD IS STANDARD
008900            RECORD CONTAINS 20 CHARACTERS
009000            DATA RECORD IS I-ALERT-REC.
009100
009200        01  I-ALERT-REC.
009300            05  I-ALERT-BUDGET-ID      PIC 9(6).
009400            05  I-ALERT-TYPE           PIC X(9).
009500            05  I-ALERT-PCT            PIC 9(3).
009600            05  FILLER                 PIC X(02).
009700        01  I-ALERT-REC-X REDEFINES I-ALERT-REC
009800                                       PIC X(20).
009900
010000        FD  REPORT-OUT
010100            LABEL RECORD IS OMITTED
010200            RECORD CONTAINS 132 CHARACTERS
010300            DATA RECORD IS PRTLINE.
010400
010500        01  PRTLINE                    PIC X(132).
010600
010700        WORKING-STORAGE SECTION.
010800        01  WORK-AREA.
010900            05  MORE-RECS             PIC XXX  VALUE "YES".
011000            05  MORE-ALERTS           PIC XXX  VALUE "YES".
011100            05  CAT-COUNT             PIC 9(3) VALUE ZERO COMP.
011200            05  WS-CAT-IDX            PIC 9(3) VALUE ZERO COMP.
011300            05  WS-TOP-IDX            PIC 9(3) VALUE ZERO COMP.
011400            05  WS-FOUND-SW           PIC X    VALUE "N".
011500                88  WS-CAT-FOUND               VALUE "Y".
011600            05  WS-USER-HOLD          PIC 9(6) VALUE ZERO.
011700            05  WS-USER-CTR           PIC 9(5) VALUE ZERO COMP.
011800            05  WS-TXN-CTR            PIC 9(7) VALUE ZERO COMP.
011900            05  WS-ALERT-CTR          PIC 9(5) VALUE ZERO COMP.
012000            05  WS-USER-TOTAL-EXP     PIC S9(9)V99 VALUE ZERO.
012100
012200        01  WS-CASE-FOLD.
012300            05  WS-LOWER-ALPHA        PIC X(26) VALUE
012400                "abcdefghijklmnopqrstuvwxyz".
012500            05  WS-UPPER-ALPHA        PIC X(26) VALUE
012600                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012700
012800        01  WS-TYPE-UPPER              PIC X(8) VALUE SPACES.
012900
013000*    CATEGORY-TABLE HOLDS ONLY THE CURRENT USER'S CATEGORY
013100*    SPEND -- CLEARED (CAT-COUNT SET TO ZERO) ON EVERY USER-ID
013200*    BREAK.  CATEGORY TEXT ARRIVES ALREADY NORMALIZED BY
013300*    CATRULE, SO NO CASE-FOLD IS NEEDED ON THE COMPARE HERE.
013400        01  CATEGORY-TABLE.
013500            05  C-ENTRY OCCURS 50 TIMES.
013600                10  C-NAME             PIC X(15).
013700                10  C-SPEND            PIC S9(9)V99.
013800
013900*    FALLBACK-TABLE HOLDS THE TWO STANDARD INSIGHT LINES PRINTED
014000*    WHEN A USER HAS NO CATEGORIZED EXPENSE ACTIVITY.  SAME
014100*    PACKED-LITERAL-PLUS-REDEFINES SHAPE AS THE TYPE-SIGN-TABLE
014200*    IN NETWORTH.  HELD AS TWO PIC X(40) LINES -- ONE PER ENTRY --
014300*    SO NEITHER NEEDS A CONTINUATION MARK.
014400        01  FALLBACK-AREA.
014500            05  FALLBACK-LIT-1         PIC X(40) VALUE
014600                "OVERSPEND ON DINING BY 18%              ".
014700            05  FALLBACK-LIT-2         PIC X(40) VALUE
014800                "AUTOMATE A $200 TRANSFER ON PAYDAY      ".
014900        01  FALLBACK-TABLE REDEFINES FALLBACK-AREA.
015000            05  FALLBACK-ENTRY OCCURS 2 TIMES
015100                                       PIC X(40).
015200
015300        01  SECTION-BANNER-7.
015400            05  FILLER                PIC X(12)  VALUE
015500                "INSIGHTS    ".
015600            05  FILLER             PIC X(8)   VALUE "USER ID ".
015700            05  O-BAN-USER-ID         PIC 9(6).
015800            05  FILLER                PIC X(106) VALUE SPACES.
015900
016000        01  TOP-CAT-LINE-7.
016100            05  FILLER                PIC X(14)  VALUE
016200                "TOP CATEGORY: ".
016300            05  O7-CATEGORY           PIC X(15).
016400            05  FILLER                PIC X(10)  VALUE
016500                "  AMOUNT: ".
016600            05  O7-TOP-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
016700            05  FILLER                PIC X(80)  VALUE SPACES.
016800
016900        01  TOTAL-LINE-7.
017000            05  FILLER                PIC X(16)  VALUE
017100                "TOTAL EXPENSES: ".
017200            05  O7-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
017300            05  FILLER                PIC X(103) VALUE SPACES.
017400
017500        01  FALLBACK-LINE-7.
017600            05  O7-FALLBACK-TEXT      PIC X(40).
017700            05  FILLER                PIC X(92)  VALUE SPACES.
017800
017900        01  TRAILER-LINE-7.
018000            05  FILLER                PIC X(17)  VALUE
018100                "GRAND TOTAL -- U".
018200            05  FILLER                PIC X(17)  VALUE
018300                "SERS PROCESSED: ".
018400            05  O7-USER-CTR           PIC ZZ,ZZ9.
018500            05  FILLER                PIC X(4)   VALUE SPACES.
018600            05  FILLER                PIC X(18)  VALUE
018700                "TRANSACTIONS READ:".
018800            05  FILLER                PIC X(1)   VALUE SPACES.
018900            05  O7-TXN-CTR            PIC ZZZ,ZZ9.
019000            05  FILLER                PIC X(4)   VALUE SPACES.
019100            05  FILLER                PIC X(16)  VALUE
019200                "ALERTS EMITTED: ".
019300            05  O7-ALERT-CTR          PIC ZZ,ZZ9.
019400            05  FILLER                PIC X(36)  VALUE SPACES.
019500
019600        01  BLANK-LINE-7.
019700            05  FILLER                PIC X(132) VALUE SPACES.
019800
019900        PROCEDURE DIVISION.
020000
020100        0000-INSIGHT.
020200            PERFORM 1000-INIT.
020300            PERFORM 2000-MAINLINE
020400                UNTIL MORE-RECS = "NO".
020500            PERFORM 3000-CLOSING.
020600            STOP RUN.
020700
020800        1000-INIT.
020900            OPEN INPUT CATEGORIZED-TXNS.
021000            OPEN EXTEND REPORT-OUT.
021100            PERFORM 9000-READ.
021200
021300            IF MORE-RECS = "YES"
021400                MOVE I-USER-ID TO WS-USER-HOLD
021500            END-IF.
021600
021700        2000-MAINLINE.
021800            IF I-USER-ID NOT = WS-USER-HOLD
021900                PERFORM 2500-BREAK-INSIGHT
022000                MOVE I-USER-ID TO WS-USER-HOLD
022100                MOVE ZERO TO CAT-COUNT
022200                MOVE ZERO TO WS-USER-TOTAL-EXP
022300                ADD 1 TO WS-USER-CTR
022400            END-IF.
022500
022600            IF I-TXN-REC-X NOT = SPACES
022700                ADD 1 TO WS-TXN-CTR
022800                PERFORM 2100-ACCUM-CATEGORY
022900            END-IF.
023000
023100            PERFORM 9000-READ.
023200
023300        2100-ACCUM-CATEGORY.
023400            MOVE I-TXN-TYPE TO WS-TYPE-UPPER.
023500            INSPECT WS-TYPE-UPPER
023600                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
023700
023800            IF WS-TYPE-UPPER = "EXPENSE "
023900                    AND I-TXN-CATEGORY NOT = SPACES
024000                PERFORM 2110-FIND-OR-ADD-CAT
024100                ADD I-TXN-AMOUNT TO C-SPEND(WS-CAT-IDX)
024200                ADD I-TXN-AMOUNT TO WS-USER-TOTAL-EXP
024300            END-IF.
024400
024500        2110-FIND-OR-ADD-CAT.
024600            MOVE "N" TO WS-FOUND-SW.
024700            PERFORM 2120-SCAN-CAT
024800                VARYING WS-CAT-IDX FROM 1 BY 1
024900                    UNTIL WS-CAT-IDX > CAT-COUNT
025000                        OR WS-CAT-FOUND.
025100
025200            IF WS-CAT-FOUND
025300                SUBTRACT 1 FROM WS-CAT-IDX
025400            ELSE
025500                ADD 1 TO CAT-COUNT
025600                MOVE CAT-COUNT TO WS-CAT-IDX
025700                MOVE I-TXN-CATEGORY TO C-NAME(WS-CAT-IDX)
025800                MOVE ZERO TO C-SPEND(WS-CAT-IDX)
025900            END-IF.
026000
026100        2120-SCAN-CAT.
026200            IF C-NAME(WS-CAT-IDX) = I-TXN-CATEGORY
026300                MOVE "Y" TO WS-FOUND-SW
026400            END-IF.
026500
026600        2500-BREAK-INSIGHT.
026700            PERFORM 9100-HEADING.
026800
026900            IF CAT-COUNT = ZERO
027000                MOVE FALLBACK-ENTRY(1) TO O7-FALLBACK-TEXT
027100                WRITE PRTLINE
027200                    FROM FALLBACK-LINE-7
027300                        AFTER ADVANCING 1 LINE
027400                MOVE FALLBACK-ENTRY(2) TO O7-FALLBACK-TEXT
027500                WRITE PRTLINE
027600                    FROM FALLBACK-LINE-7
027700                        AFTER ADVANCING 1 LINE
027800            ELSE
027900                PERFORM 2510-FIND-TOP
028000                MOVE C-NAME(WS-TOP-IDX)  TO O7-CATEGORY
028100                MOVE C-SPEND(WS-TOP-IDX) TO O7-TOP-AMOUNT
028200                WRITE PRTLINE
028300                    FROM TOP-CAT-LINE-7
028400                        AFTER ADVANCING 1 LINE
028500                MOVE WS-USER-TOTAL-EXP TO O7-TOTAL-AMOUNT
028600                WRITE PRTLINE
028700                    FROM TOTAL-LINE-7
028800                        AFTER ADVANCING 1 LINE
028900            END-IF.
029000
029100        2510-FIND-TOP.
029200            MOVE 1 TO WS-TOP-IDX.
029300            PERFORM 2520-COMPARE-TOP
029400                VARYING WS-CAT-IDX FROM 2 BY 1
029500                    UNTIL WS-CAT-IDX > CAT-COUNT.
029600
029700        2520-COMPARE-TOP.
029800            IF C-SPEND(WS-CAT-IDX) > C-SPEND(WS-TOP-IDX)
029900                MOVE WS-CAT-IDX TO WS-TOP-IDX
030000            END-IF.
030100
030200        3000-CLOSING.
030300            PERFORM 2500-BREAK-INSIGHT.
030400
030500            CLOSE CATEGORIZED-TXNS.
030600
030700            OPEN INPUT ALERTS-IN.
030800            PERFORM 9200-READ-ALERT.
030900            PERFORM 3100-COUNT-ALERT
031000                UNTIL MORE-ALERTS = "NO".
031100            CLOSE ALERTS-IN.
031200
031300            MOVE WS-USER-CTR  TO O7-USER-CTR.
031400            MOVE WS-TXN-CTR   TO O7-TXN-CTR.
031500            MOVE WS-ALERT-CTR TO O7-ALERT-CTR.
031600
031700            WRITE PRTLINE
031800                FROM BLANK-LINE-7
031900                    AFTER ADVANCING 1 LINE.
032000            WRITE PRTLINE
032100                FROM TRAILER-LINE-7
032200                    AFTER ADVANCING 1 LINE.
032300
032400            CLOSE REPORT-OUT.
032500
032600        3100-COUNT-ALERT.
032700            IF I-ALERT-REC-X NOT = SPACES
032800                ADD 1 TO WS-ALERT-CTR
032900            END-IF.
033000            PERFORM 9200-READ-ALERT.
033100
033200        9000-READ.
033300            READ CATEGORIZED-TXNS
033400                AT END
033500                    MOVE "NO" TO MORE-RECS.
033600
033700        9100-HEADING.
033800            MOVE WS-USER-HOLD TO O-BAN-USER-ID.
033900
034000            WRITE PRTLINE
034100                FROM BLANK-LINE-7
034200                    AFTER ADVANCING 1 LINE.
034300            WRITE PRTLINE
034400                FROM SECTION-BANNER-7
034500                    AFTER ADVANCING 1 LINE.
034600
034700        9200-READ-ALERT.
034800            READ ALERTS-IN
034900                AT END
035000                    MOVE "NO" TO MORE-ALERTS.
035100
