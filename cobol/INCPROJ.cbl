000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          INCPROJ.
000300        AUTHOR.              R. KOVACH.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        04/11/1987.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    04/11/87  RK   ORIG    INITIAL RELEASE.  PROJECTS ANNUAL
001300*                            AND MONTHLY INCOME EQUIVALENTS AND
001400*                            THE NEXT-EXPECTED-DATE PER SOURCE.
001500*    08/30/88  RK   TKT-019 NEXT-DATE MONTH/YEAR CARRY NOW
001600*                            CLAMPS THE DAY AGAINST THE TARGET
001700*                            MONTH'S LENGTH (30-DAY SOURCES
001800*                            WERE ROLLING INTO THE WRONG MONTH).
001900*    03/12/90  DP   TKT-052 ADDED THE OPEN-ENDED END-DATE CHECK
002000*                            (END-DATE = ZERO MEANS NO END).
002100*    06/25/93  RK   TKT-104 LEAP-YEAR TEST REWORKED TO THE
002200*                            4/100/400 RULE -- FEB 2000 WAS
002300*                            COMING UP SHORT UNDER THE OLD
002400*                            STRAIGHT DIV-BY-4 TEST.
002500*    12/02/98  MO   Y2K-07  RUN-DATE AND THE DAY/MONTH/YEAR
002600*                            CARRY LOGIC REVIEWED.  4-DIGIT
002700*                            YEARS THROUGHOUT.  NO CHANGE.
002800*    04/09/02  TV   TKT-179 SECTION 3 NOW APPENDED TO THE
002900*                            SHARED REPORT FILE OPENED BY
003000*                            TXNSUM, NOT A STANDALONE PRINT FILE.
003100*    =========================================================
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400        SPECIAL-NAMES.
003500            C01 IS TOP-OF-FORM.
003600
003700        INPUT-OUTPUT SECTION.
003800        FILE-CONTROL.
003900
004000            SELECT INCOME-SOURCES
004100                ASSIGN TO INCFILE
004200                ORGANIZATION IS LINE SEQUENTIAL.
004300
004400            SELECT REPORT-OUT
004500                ASSIGN TO RPTFILE
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800        DATA DIVISION.
004900        FILE SECTION.
005000
005100        FD  INCOME-SOURCES
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 70 CHARACTERS
005400            DATA RECORD IS I-REC.
005500
005600        01  I-REC.
005700            05  I-USER-ID              PIC 9(6).
005800            05  I-SOURCE-ID             PIC 9(6).
005900            05  I-SOURCE-NAME           PIC X(20).
006000            05  I-INC-AMOUNT            PIC S9(9)V99.
006100            05  I-FREQUENCY             PIC X(9).
006200            05  I-START-DATE            PIC 9(8).
006300            05  I-START-DATE-GRP REDEFINES I-START-DATE.
006400                10  I-START-YY          PIC 9(4).
006500                10  I-START-MM          PIC 99.
006600                10  I-START-DD          PIC 99.
006700            05  I-END-DATE              PIC 9(8).
006800            05  FILLER                  PIC X(02).
006900
007000        FD  REPORT-OUT
007100            LABEL RECORD IS OMITTED
007200            RECORD CONTAINS 132 CHARACTERS
007300            DATA RECORD IS PRTLINE.
007400
007500        01  PRTLINE                     PIC X(132).
007600
007700        WORKING-STORAGE SECTION.
007800        01  WORK-AREA.
007900            05  MORE-RECS              PIC XXX  VALUE "YES".
008000            05  WS-SRC-CTR             PIC 9(6) VALUE ZERO COMP.
008100            05  WS-USER-HOLD           PIC 9(6) VALUE ZERO.
008200            05  WS-ANNUAL-FACTOR       PIC 9(2) VALUE ZERO COMP.
008300            05  WS-DAY-LIMIT           PIC 99   VALUE ZERO COMP.
008400            05  WS-DIV-QUOT            PIC 9(6) VALUE ZERO COMP.
008500            05  WS-DIV-REM             PIC 99   VALUE ZERO COMP.
008600            05  WS-ACTIVE-SW           PIC X    VALUE "N".
008700                88  WS-ACTIVE                   VALUE "Y".
008800            05  WS-LEAP-SW             PIC X    VALUE "N".
008900                88  WS-LEAP-YEAR                VALUE "Y".
009000
009100        01  WS-ANNUAL-EQUIV             PIC S9(9)V99  VALUE ZERO.
009200        01  WS-MONTHLY-EQUIV            PIC S9(9)V99  VALUE ZERO.
009300        01  C-GT-MONTHLY                PIC S9(9)V99  VALUE ZERO.
009400        01  C-GT-ANNUAL                 PIC S9(9)V99  VALUE ZERO.
009500
009600        01  RUN-DATE.
009700            05  RUN-YEAR               PIC 9(4).
009800            05  RUN-MONTH              PIC 99.
009900            05  RUN-DAY                PIC 99.
010000        01  RUN-DATE-X REDEFINES RUN-DATE
010100                                       PIC 9(8).
010200
010300        01  WS-NEXT-DATE.
010400            05  WS-NEXT-YY             PIC 9(4).
010500            05  WS-NEXT-MM             PIC 99.
010600            05  WS-NEXT-DD             PIC 99.
010700        01  WS-NEXT-DATE-X REDEFINES WS-NEXT-DATE
010800                                       PIC 9(8).
010900
011000        01  MONTH-DAYS-LIT              PIC X(24)   VALUE
011100            "312831303130313130313031".
011200        01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-LIT.
011300            05  M-DAYS OCCURS 12 TIMES  PIC 99.
011400
011500        01  SECTION-BANNER-3.
011600            05  FILLER                 PIC X(20)   VALUE
011700                "INCOME PROJECTION  ".
011800            05  FILLER             PIC X(8) VALUE "USER ID ".
011900            05  O-BAN-USER-ID          PIC 9(6).
012000            05  FILLER                 PIC X(98)   VALUE SPACES.
012100
012200        01  COLUMN-HEADING-3.
012300            05  FILLER                 PIC X(20)   VALUE "SOURCE".
012400            05  FILLER           PIC X(10) VALUE "FREQUENCY".
012500            05  FILLER                 PIC X(3)    VALUE SPACES.
012600            05  FILLER                 PIC X(6)    VALUE "AMOUNT".
012700            05  FILLER                 PIC X(6)    VALUE SPACES.
012800            05  FILLER                 PIC X(6)    VALUE "ANNUAL".
012900            05  FILLER                 PIC X(5)    VALUE SPACES.
013000            05  FILLER            PIC X(7) VALUE "MONTHLY".
013100            05  FILLER                 PIC X(4)    VALUE SPACES.
013200            05  FILLER            PIC X(9) VALUE "NEXT DATE".
013300            05  FILLER                 PIC X(3)    VALUE SPACES.
013400            05  FILLER                 PIC X(6)    VALUE "ACTIVE".
013500            05  FILLER                 PIC X(33)   VALUE SPACES.
013600
013700        01  DETAIL-LINE3.
013800            05  O3-SOURCE              PIC X(20).
013900            05  FILLER                 PIC X(2)    VALUE SPACES.
014000            05  O3-FREQUENCY           PIC X(9).
014100            05  FILLER                 PIC X(2)    VALUE SPACES.
014200            05  O3-AMOUNT              PIC Z,ZZZ,ZZ9.99-.
014300            05  FILLER                 PIC X(2)    VALUE SPACES.
014400            05  O3-ANNUAL              PIC Z,ZZZ,ZZ9.99-.
014500            05  FILLER                 PIC X(2)    VALUE SPACES.
014600            05  O3-MONTHLY             PIC Z,ZZZ,ZZ9.99-.
014700            05  FILLER                 PIC X(2)    VALUE SPACES.
014800            05  O3-NEXT-MM             PIC 99.
014900            05  FILLER                 PIC X(1)    VALUE "/".
015000            05  O3-NEXT-DD             PIC 99.
015100            05  FILLER                 PIC X(1)    VALUE "/".
015200            05  O3-NEXT-YY             PIC 9(4).
015300            05  FILLER                 PIC X(2)    VALUE SPACES.
015400            05  O3-ACTIVE              PIC X(3).
015500            05  FILLER                 PIC X(25)   VALUE SPACES.
015600
015700        01  USER-TOTAL-LINE-3.
015800            05  FILLER                 PIC X(20)   VALUE
015900                "USER TOTALS -- ".
016000            05  FILLER            PIC X(9) VALUE "MONTHLY: ".
016100            05  O3T-MONTHLY            PIC Z,ZZZ,ZZ9.99-.
016200            05  FILLER                 PIC X(3)    VALUE SPACES.
016300            05  FILLER            PIC X(8) VALUE "ANNUAL: ".
016400            05  O3T-ANNUAL             PIC Z,ZZZ,ZZ9.99-.
016500            05  FILLER                 PIC X(68)   VALUE SPACES.
016600
016700        01  BLANK-LINE-3.
016800            05  FILLER                 PIC X(132)  VALUE SPACES.
016900
017000        PROCEDURE DIVISION.
017100
017200        0000-INCPROJ.
017300            PERFORM 1000-INIT.
017400            PERFORM 2000-MAINLINE
017500                UNTIL MORE-RECS = "NO".
017600            PERFORM 3000-CLOSING.
017700            STOP RUN.
017800
017900        1000-INIT.
018000            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
018100
018200            OPEN INPUT INCOME-SOURCES.
018300            OPEN EXTEND REPORT-OUT.
018400
018500            PERFORM 9000-READ.
018600            MOVE I-USER-ID TO WS-USER-HOLD.
018700
018800        2000-MAINLINE.
018900            IF I-USER-ID NOT = WS-USER-HOLD
019000                IF WS-SRC-CTR > ZERO
019100                    PERFORM 2600-WRITE-USER-TOTAL
019200                END-IF
019300                MOVE I-USER-ID TO WS-USER-HOLD
019400                MOVE ZERO TO C-GT-MONTHLY
019500                MOVE ZERO TO C-GT-ANNUAL
019600                PERFORM 9100-HEADING
019700            END-IF.
019800
019900            PERFORM 2100-CALC-EQUIV.
020000            PERFORM 2200-CALC-NEXT-DATE.
020100            PERFORM 2300-ACTIVE-CHECK.
020200            PERFORM 2500-WRITE-DETAIL.
020300            ADD 1 TO WS-SRC-CTR.
020400            PERFORM 9000-READ.
020500
020600        2100-CALC-EQUIV.
020700            EVALUATE I-FREQUENCY
020800                WHEN "WEEKLY"
020900                    MOVE 52 TO WS-ANNUAL-FACTOR
021000                WHEN "BIWEEKLY"
021100                    MOVE 26 TO WS-ANNUAL-FACTOR
021200                WHEN "MONTHLY"
021300                    MOVE 12 TO WS-ANNUAL-FACTOR
021400                WHEN "QUARTERLY"
021500                    MOVE 04 TO WS-ANNUAL-FACTOR
021600                WHEN "ANNUAL"
021700                    MOVE 01 TO WS-ANNUAL-FACTOR
021800                WHEN OTHER
021900                    MOVE ZERO TO WS-ANNUAL-FACTOR
022000            END-EVALUATE.
022100
022200            COMPUTE WS-ANNUAL-EQUIV =
022300                I-INC-AMOUNT * WS-ANNUAL-FACTOR.
022400
022500            IF I-FREQUENCY = "MONTHLY"
022600                MOVE I-INC-AMOUNT TO WS-MONTHLY-EQUIV
022700            ELSE
022800                COMPUTE WS-MONTHLY-EQUIV ROUNDED =
022900                    WS-ANNUAL-EQUIV / 12
023000            END-IF.
023100
023200        2200-CALC-NEXT-DATE.
023300            MOVE I-START-YY TO WS-NEXT-YY.
023400            MOVE I-START-MM TO WS-NEXT-MM.
023500            MOVE I-START-DD TO WS-NEXT-DD.
023600
023700            EVALUATE I-FREQUENCY
023800                WHEN "WEEKLY"
023900                    PERFORM 9300-ADD-ONE-DAY 7 TIMES
024000                WHEN "BIWEEKLY"
024100                    PERFORM 9300-ADD-ONE-DAY 14 TIMES
024200                WHEN "MONTHLY"
024300                    PERFORM 9310-ADD-ONE-MONTH
024400                WHEN "QUARTERLY"
024500                    PERFORM 9310-ADD-ONE-MONTH 3 TIMES
024600                WHEN "ANNUAL"
024700                    PERFORM 9320-ADD-ONE-YEAR
024800                WHEN OTHER
024900                    CONTINUE
025000            END-EVALUATE.
025100
025200        2300-ACTIVE-CHECK.
025300            MOVE "N" TO WS-ACTIVE-SW.
025400
025500            IF I-START-DATE NOT > RUN-DATE-X
025600                IF I-END-DATE = ZERO
025700                    OR I-END-DATE NOT < RUN-DATE-X
025800                    SET WS-ACTIVE TO TRUE
025900                END-IF
026000            END-IF.
026100
026200            IF WS-ACTIVE
026300                ADD WS-MONTHLY-EQUIV TO C-GT-MONTHLY
026400                ADD WS-ANNUAL-EQUIV TO C-GT-ANNUAL
026500            END-IF.
026600
026700        2500-WRITE-DETAIL.
026800            MOVE I-SOURCE-NAME   TO O3-SOURCE.
026900            MOVE I-FREQUENCY     TO O3-FREQUENCY.
027000            MOVE I-INC-AMOUNT    TO O3-AMOUNT.
027100            MOVE WS-ANNUAL-EQUIV TO O3-ANNUAL.
027200            MOVE WS-MONTHLY-EQUIV TO O3-MONTHLY.
027300            MOVE WS-NEXT-MM      TO O3-NEXT-MM.
027400            MOVE WS-NEXT-DD      TO O3-NEXT-DD.
027500            MOVE WS-NEXT-YY      TO O3-NEXT-YY.
027600
027700            IF WS-ACTIVE
027800                MOVE "YES" TO O3-ACTIVE
027900            ELSE
028000                MOVE "NO " TO O3-ACTIVE
028100            END-IF.
028200
028300            WRITE PRTLINE
028400                FROM DETAIL-LINE3
028500                    AFTER ADVANCING 1 LINE.
028600
028700        2600-WRITE-USER-TOTAL.
028800            MOVE C-GT-MONTHLY TO O3T-MONTHLY.
028900            MOVE C-GT-ANNUAL  TO O3T-ANNUAL.
029000
029100            WRITE PRTLINE
029200                FROM USER-TOTAL-LINE-3
029300                    AFTER ADVANCING 1 LINE.
029400
029500        3000-CLOSING.
029600            IF WS-SRC-CTR > ZERO
029700                PERFORM 2600-WRITE-USER-TOTAL
029800            END-IF.
029900
030000            CLOSE INCOME-SOURCES.
030100            CLOSE REPORT-OUT.
030200
030300        9000-READ.
030400            READ INCOME-SOURCES
030500                AT END
030600                    MOVE "NO" TO MORE-RECS.
030700
030800        9100-HEADING.
030900            MOVE WS-USER-HOLD TO O-BAN-USER-ID.
031000
031100            WRITE PRTLINE
031200                FROM BLANK-LINE-3
031300                    AFTER ADVANCING 1 LINE.
031400            WRITE PRTLINE
031500                FROM SECTION-BANNER-3
031600                    AFTER ADVANCING 1 LINE.
031700            WRITE PRTLINE
031800                FROM COLUMN-HEADING-3
031900                    AFTER ADVANCING 1 LINE.
032000
032100        9300-ADD-ONE-DAY.
032200            PERFORM 9350-CHECK-LEAP.
032300            PERFORM 9360-GET-DAY-LIMIT.
032400
032500            ADD 1 TO WS-NEXT-DD.
032600            IF WS-NEXT-DD > WS-DAY-LIMIT
032700                MOVE 1 TO WS-NEXT-DD
032800                ADD 1 TO WS-NEXT-MM
032900                IF WS-NEXT-MM > 12
033000                    MOVE 1 TO WS-NEXT-MM
033100                    ADD 1 TO WS-NEXT-YY
033200                END-IF
033300            END-IF.
033400
033500        9310-ADD-ONE-MONTH.
033600            ADD 1 TO WS-NEXT-MM.
033700            IF WS-NEXT-MM > 12
033800                MOVE 1 TO WS-NEXT-MM
033900                ADD 1 TO WS-NEXT-YY
034000            END-IF.
034100
034200            PERFORM 9350-CHECK-LEAP.
034300            PERFORM 9360-GET-DAY-LIMIT.
034400
034500            IF WS-NEXT-DD > WS-DAY-LIMIT
034600                MOVE WS-DAY-LIMIT TO WS-NEXT-DD
034700            END-IF.
034800
034900        9320-ADD-ONE-YEAR.
035000            ADD 1 TO WS-NEXT-YY.
035100
035200            IF WS-NEXT-MM = 02 AND WS-NEXT-DD = 29
035300                PERFORM 9350-CHECK-LEAP
035400                IF NOT WS-LEAP-YEAR
035500                    MOVE 28 TO WS-NEXT-DD
035600                END-IF
035700            END-IF.
035800
035900        9350-CHECK-LEAP.
036000            MOVE "N" TO WS-LEAP-SW.
036100
036200            DIVIDE WS-NEXT-YY BY 4
036300                GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM.
036400            IF WS-DIV-REM = ZERO
036500                DIVIDE WS-NEXT-YY BY 100
036600                    GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
036700                IF WS-DIV-REM NOT = ZERO
036800                    SET WS-LEAP-YEAR TO TRUE
036900                ELSE
037000                    DIVIDE WS-NEXT-YY BY 400
037100                        GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
037200                    IF WS-DIV-REM = ZERO
037300                        SET WS-LEAP-YEAR TO TRUE
037400                    END-IF
037500                END-IF
037600            END-IF.
037700
037800        9360-GET-DAY-LIMIT.
037900            MOVE M-DAYS(WS-NEXT-MM) TO WS-DAY-LIMIT.
038000
038100            IF WS-NEXT-MM = 02 AND WS-LEAP-YEAR
038200                MOVE 29 TO WS-DAY-LIMIT
038300            END-IF.
038400
