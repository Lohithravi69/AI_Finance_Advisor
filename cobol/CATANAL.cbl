000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.          CATANAL.
000300        AUTHOR.              D. PARETTI.
000400        INSTALLATION.        LEDGERROCK FINANCIAL SYSTEMS.
000500        DATE-WRITTEN.        06/05/1990.
000600        DATE-COMPILED.
000700        SECURITY.            INTERNAL USE ONLY.
000800*    NOT FOR DISTRIBUTION OUTSIDE DATA PROCESSING.
000900*    =========================================================
001000*    CHANGE LOG
001100*    ---------------------------------------------------------
001200*    06/05/90  DP   ORIG    INITIAL RELEASE.  ONE CATEGORY
001300*                            ANALYSIS LINE PER ACTIVE CATEGORY,
001400*                            SORTED DESCENDING BY SPEND.
001500*    02/27/92  DP   TKT-071 ADDED PERCENT-OF-BUDGET COLUMN FROM
001600*                            THE CATEGORY MASTER'S OPTIONAL
001700*                            MONTHLY-BUDGET FIELD.
001800*    09/14/95  MO   TKT-148 ADDED THE ANOMALY FLAG (> 2X AVG OR
001900*                            > 150% OF BUDGET).
002000*    01/08/97  RK   TKT-162 ADDED MONTH-OVER-MONTH TREND --
002100*                            CURRENT VS PREVIOUS CALENDAR MONTH.
002200*    12/03/98  MO   Y2K-06  RUN-DATE AND PREVIOUS-MONTH ROLLOVER
002300*                            LOGIC REVIEWED, FULL 4-DIGIT YEARS
002400*                            THROUGHOUT.  NO CHANGE REQUIRED.
002500*    07/19/01  TV   TKT-176 SECTION NOW APPENDED TO THE SHARED
002600*                            REPORT FILE OPENED BY TXNSUM --
002700*                            NO LONGER A STANDALONE PRINT FILE.
002800*    09/18/07  RK   TKT-223 INACTIVE CATEGORIES (CATEGORY-ACTIVE
002900*                            = N ON THE MASTER) ARE NOW EXCLUDED
003000*                            FROM THE ANALYSIS AT ACCUMULATION
003100*                            TIME (2105) -- C-ACTIVE WAS LOADED
003200*                            BUT NEVER TESTED BEFORE.  A CATEGORY
003300*                            WITH NO MASTER RECORD AT ALL STILL
003400*                            DEFAULTS TO ACTIVE.
003500*    =========================================================
003600        ENVIRONMENT DIVISION.
003700        CONFIGURATION SECTION.
003800        SPECIAL-NAMES.
003900            C01 IS TOP-OF-FORM.
004000
004100        INPUT-OUTPUT SECTION.
004200        FILE-CONTROL.
004300
004400            SELECT CATEGORIZED-TXNS
004500                ASSIGN TO CATFILE
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800            SELECT CATEGORIES
004900                ASSIGN TO CATMFILE
005000                ORGANIZATION IS LINE SEQUENTIAL.
005100
005200            SELECT REPORT-OUT
005300                ASSIGN TO RPTFILE
005400                ORGANIZATION IS LINE SEQUENTIAL.
005500
005600        DATA DIVISION.
005700        FILE SECTION.
005800
005900        FD  CATEGORIZED-TXNS
006000            LABEL RECORD IS STANDARD
006100            RECORD CONTAINS 108 CHARACTERS
006200            DATA RECORD IS I-TXN-REC.
006300
006400        01  I-TXN-REC.
006500            05  I-USER-ID             PIC 9(6).
006600            05  I-TXN-ID               PIC 9(8).
006700            05  I-TXN-TYPE             PIC X(8).
006800            05  I-TXN-DATE             PIC 9(8).
006900            05  I-TXN-DATE-GRP REDEFINES I-TXN-DATE.
007000                10  I-TXN-YY           PIC 9(4).
007100                10  I-TXN-MM           PIC 99.
007200                10  I-TXN-DD           PIC 99.
007300            05  I-TXN-AMOUNT           PIC S9(9)V99.
007400            05  I-TXN-DESC             PIC X(30).
007500            05  I-TXN-MERCHANT         PIC X(20).
007600            05  I-TXN-CATEGORY         PIC X(15).
007700            05  FILLER                 PIC X(02).
007800
007900        FD  CATEGORIES
008000            LABEL RECORD IS STANDARD
008100            RECORD CONTAINS 41 CHARACTERS
008200            DATA RECORD IS I-CAT-REC.
008300
008400        01  I-CAT-REC.
008500            05  I-CAT-USER-ID          PIC 9(6).
008600            05  I-CATEGORY-ID          PIC 9(6).
008700            05  I-CATEGORY-NAME        PIC X(15).
008800            05  I-MONTHLY-BUDGET       PIC S9(9)V99.
008900            05  I-CATEGORY-ACTIVE      PIC X(1).
009000            05  FILLER                 PIC X(02).
009100
009200        FD  REPORT-OUT
009300            LABEL RECORD IS OMITTED
009400            RECORD CONTAINS 132 CHARACTERS
009500            DATA RECORD IS PRTLINE.
009600
009700        01  PRTLINE                    PIC X(132).
009800
009900        WORKING-STORAGE SECTION.
010000        01  WORK-AREA.
010100            05  MORE-RECS             PIC XXX       VALUE "YES".
010200            05  CAT-COUNT           PIC 9(4) VALUE ZERO COMP.
010300            05  TABLE-COUNT         PIC 9(4) VALUE ZERO COMP.
010400            05  WS-USER-START-IDX   PIC 9(4) VALUE ZERO COMP.
010500            05  WS-CAT-IDX          PIC 9(4) VALUE ZERO COMP.
010600            05  WS-PRT-IDX          PIC 9(4) VALUE ZERO COMP.
010700            05  WS-SORT-I           PIC 9(4) VALUE ZERO COMP.
010800            05  WS-SORT-J           PIC 9(4) VALUE ZERO COMP.
010900            05  WS-CAT-FOUND-SW       PIC X         VALUE "N".
011000                88  WS-CAT-FOUND             VALUE "Y".
011100            05  WS-CAT-ACTIVE-SW      PIC X         VALUE "Y".
011200                88  WS-CAT-IS-ACTIVE         VALUE "Y".
011300            05  WS-USER-HOLD          PIC 9(6)      VALUE ZERO.
011400            05  WS-USER-TOTAL-SPEND   PIC S9(9)V99  VALUE ZERO.
011500
011600        01  WS-CASE-FOLD.
011700            05  WS-LOWER-ALPHA        PIC X(26)     VALUE
011800                "abcdefghijklmnopqrstuvwxyz".
011900            05  WS-UPPER-ALPHA        PIC X(26)     VALUE
012000                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100
012200        01  WS-TYPE-UPPER              PIC X(8)      VALUE SPACES.
012300        01  WS-CAT-UPPER           PIC X(15) VALUE SPACES.
012400        01  WS-TABLE-CAT-UPPER     PIC X(15) VALUE SPACES.
012500
012600        01  RUN-DATE.
012700            05  RUN-YEAR              PIC 9(4).
012800            05  RUN-MONTH             PIC 99.
012900            05  RUN-DAY               PIC 99.
013000        01  RUN-DATE-X REDEFINES RUN-DATE
013100                                       PIC 9(8).
013200
013300        01  WS-PREV-MONTH-AREA.
013400            05  PREV-YEAR             PIC 9(4)      VALUE ZERO.
013500            05  PREV-MONTH            PIC 99        VALUE ZERO.
013600        01  WS-PREV-MONTH-X REDEFINES WS-PREV-MONTH-AREA
013700                                       PIC 9(6).
013800
013900        01  WS-PCT-OF-TOTAL            PIC S9(3)V99  VALUE ZERO.
014000        01  WS-PCT-OF-BUDGET           PIC S9(5)V99  VALUE ZERO.
014100        01  WS-AVERAGE                 PIC S9(9)V99  VALUE ZERO.
014200        01  WS-CAT-BUDGET               PIC S9(9)V99  VALUE ZERO.
014300        01  WS-CHANGE-PCT               PIC S9(5)V99  VALUE ZERO.
014400        01  WS-TREND               PIC X(6) VALUE SPACES.
014500        01  WS-ANOMALY                  PIC X(3)      VALUE "NO".
014600
014700       *    ==== CATEGORY MASTER TABLE -- LOADED ONCE ====
014800        01  CATEGORY-TABLE.
014900            05  C-CAT-ENTRY OCCURS 2000 TIMES.
015000                10  C-USER-ID          PIC 9(6).
015100                10  C-NAME             PIC X(15).
015200                10  C-BUDGET           PIC S9(9)V99.
015300                10  C-ACTIVE           PIC X(1).
015400
015500       *    ==== CATEGORY SPEND TABLE -- BUILT AS READ ====
015600        01  SPEND-TABLE.
015700            05  T-SPEND-ENTRY OCCURS 4000 TIMES.
015800                10  T-USER-ID          PIC 9(6).
015900                10  T-NAME             PIC X(15).
016000                10  T-SPEND            PIC S9(9)V99.
016100                10  T-COUNT            PIC 9(5)      COMP.
016200                10  T-CUR-MONTH-SPEND  PIC S9(9)V99.
016300                10  T-PREV-MONTH-SPEND PIC S9(9)V99.
016400
016500        01  WS-SWAP-AREA.
016600            05  SW-USER-ID            PIC 9(6).
016700            05  SW-NAME               PIC X(15).
016800            05  SW-SPEND              PIC S9(9)V99.
016900            05  SW-COUNT              PIC 9(5)      COMP.
017000            05  SW-CUR-MONTH-SPEND    PIC S9(9)V99.
017100            05  SW-PREV-MONTH-SPEND   PIC S9(9)V99.
017200
017300        01  SECTION-BANNER.
017400            05  FILLER                PIC X(18)   VALUE
017500                "CATEGORY ANALYSIS ".
017600            05  FILLER            PIC X(8) VALUE "USER ID ".
017700            05  O-BAN-USER-ID         PIC 9(6).
017800            05  FILLER                PIC X(100)  VALUE SPACES.
017900
018000        01  COLUMN-HEADING-2.
018100            05  FILLER            PIC X(8) VALUE "CATEGORY".
018200            05  FILLER                PIC X(9)    VALUE SPACES.
018300            05  FILLER                PIC X(5)    VALUE "SPEND".
018400            05  FILLER                PIC X(7)    VALUE SPACES.
018500            05  FILLER                PIC X(7)    VALUE "PCT TOT".
018600            05  FILLER                PIC X(4)    VALUE SPACES.
018700            05  FILLER                PIC X(7)    VALUE "PCT BUD".
018800            05  FILLER                PIC X(5)    VALUE SPACES.
018900            05  FILLER                PIC X(5)    VALUE "COUNT".
019000            05  FILLER                PIC X(5)    VALUE SPACES.
019100            05  FILLER                PIC X(3)    VALUE "AVG".
019200            05  FILLER                PIC X(7)    VALUE SPACES.
019300            05  FILLER                PIC X(5)    VALUE "TREND".
019400            05  FILLER                PIC X(4)    VALUE SPACES.
019500            05  FILLER                PIC X(7)    VALUE "ANOMALY".
019600            05  FILLER                PIC X(26)   VALUE SPACES.
019700
019800        01  DETAIL-LINE2.
019900            05  O2-CATEGORY           PIC X(15).
020000            05  FILLER                PIC X(2)    VALUE SPACES.
020100            05  O2-SPEND              PIC Z,ZZZ,ZZ9.99-.
020200            05  FILLER                PIC X(2)    VALUE SPACES.
020300            05  O2-PCT-TOTAL          PIC ZZ9.99.
020400            05  FILLER                PIC X(3)    VALUE SPACES.
020500            05  O2-PCT-BUDGET         PIC ZZZ9.99.
020600            05  FILLER                PIC X(2)    VALUE SPACES.
020700            05  O2-COUNT              PIC ZZ,ZZ9.
020800            05  FILLER                PIC X(3)    VALUE SPACES.
020900            05  O2-AVERAGE            PIC Z,ZZZ,ZZ9.99-.
021000            05  FILLER                PIC X(2)    VALUE SPACES.
021100            05  O2-TREND              PIC X(6).
021200            05  FILLER                PIC X(3)    VALUE SPACES.
021300            05  O2-ANOMALY            PIC X(3).
021400            05  FILLER                PIC X(20)   VALUE SPACES.
021500
021600        01  BLANK-LINE.
021700            05  FILLER                PIC X(132)  VALUE SPACES.
021800
021900        PROCEDURE DIVISION.
022000
022100        0000-CATANAL.
022200            PERFORM 1000-INIT.
022300            PERFORM 2000-MAINLINE
022400                UNTIL MORE-RECS = "NO".
022500            PERFORM 3000-CLOSING.
022600            STOP RUN.
022700
022800        1000-INIT.
022900            MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
023000
023100            IF RUN-MONTH = 01
023200                MOVE 12 TO PREV-MONTH
023300                COMPUTE PREV-YEAR = RUN-YEAR - 1
023400            ELSE
023500                COMPUTE PREV-MONTH = RUN-MONTH - 1
023600                MOVE RUN-YEAR TO PREV-YEAR
023700            END-IF.
023800
023900            OPEN INPUT CATEGORIES.
024000            PERFORM 1100-LOAD-CATEGORY-TABLE
024100                UNTIL MORE-RECS = "NO".
024200            CLOSE CATEGORIES.
024300            MOVE "YES" TO MORE-RECS.
024400
024500            OPEN INPUT CATEGORIZED-TXNS.
024600            OPEN EXTEND REPORT-OUT.
024700
024800            PERFORM 9000-READ.
024900            MOVE I-USER-ID TO WS-USER-HOLD.
025000            MOVE 1 TO WS-USER-START-IDX.
025100
025200        1100-LOAD-CATEGORY-TABLE.
025300            READ CATEGORIES
025400                AT END
025500                    MOVE "NO" TO MORE-RECS
025600                NOT AT END
025700                    ADD 1 TO CAT-COUNT
025800                    MOVE I-CAT-USER-ID     TO C-USER-ID(CAT-COUNT)
025900                    MOVE I-CATEGORY-NAME   TO C-NAME(CAT-COUNT)
026000                    MOVE I-MONTHLY-BUDGET  TO C-BUDGET(CAT-COUNT)
026100                    MOVE I-CATEGORY-ACTIVE TO C-ACTIVE(CAT-COUNT).
026200
026300        2000-MAINLINE.
026400            IF I-USER-ID NOT = WS-USER-HOLD
026500                PERFORM 2400-BREAK-SECTION2
026600                MOVE I-USER-ID TO WS-USER-HOLD
026700                MOVE ZERO TO WS-USER-TOTAL-SPEND
026800                COMPUTE WS-USER-START-IDX = TABLE-COUNT + 1
026900            END-IF.
027000
027100            PERFORM 2100-ACCUM-CATEGORY.
027200            PERFORM 9000-READ.
027300
027400        2100-ACCUM-CATEGORY.
027500            MOVE I-TXN-TYPE TO WS-TYPE-UPPER.
027600            INSPECT WS-TYPE-UPPER
027700                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
027800
027900            IF WS-TYPE-UPPER NOT = "EXPENSE "
028000                OR I-TXN-CATEGORY = SPACES
028100                GO TO 2100-EXIT
028200            END-IF.
028300
028400            PERFORM 2105-CHECK-CAT-ACTIVE.
028500            IF NOT WS-CAT-IS-ACTIVE
028600                GO TO 2100-EXIT
028700            END-IF.
028800
028900            PERFORM 2110-FIND-OR-ADD-CAT.
029000
029100            ADD I-TXN-AMOUNT TO T-SPEND(WS-CAT-IDX).
029200            ADD 1 TO T-COUNT(WS-CAT-IDX).
029300            ADD I-TXN-AMOUNT TO WS-USER-TOTAL-SPEND.
029400
029500            IF I-TXN-YY = RUN-YEAR AND I-TXN-MM = RUN-MONTH
029600                ADD I-TXN-AMOUNT TO T-CUR-MONTH-SPEND(WS-CAT-IDX)
029700            ELSE
029800                IF I-TXN-YY = PREV-YEAR AND I-TXN-MM = PREV-MONTH
029900                    ADD I-TXN-AMOUNT
030000                        TO T-PREV-MONTH-SPEND(WS-CAT-IDX)
030100                END-IF
030200            END-IF.
030300
030400        2100-EXIT.
030500            EXIT.
030600
030700        2105-CHECK-CAT-ACTIVE.
030800            MOVE "Y" TO WS-CAT-ACTIVE-SW.
030900            MOVE I-TXN-CATEGORY TO WS-CAT-UPPER.
031000            INSPECT WS-CAT-UPPER
031100                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
031200
031300            PERFORM 2106-SCAN-ACTIVE
031400                VARYING WS-CAT-IDX FROM 1 BY 1
031500                    UNTIL WS-CAT-IDX > CAT-COUNT.
031600
031700        2106-SCAN-ACTIVE.
031800            MOVE C-NAME(WS-CAT-IDX) TO WS-TABLE-CAT-UPPER.
031900            INSPECT WS-TABLE-CAT-UPPER
032000                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
032100            IF C-USER-ID(WS-CAT-IDX) = I-USER-ID
032200                    AND WS-TABLE-CAT-UPPER = WS-CAT-UPPER
032300                    AND C-ACTIVE(WS-CAT-IDX) = "N"
032400                MOVE "N" TO WS-CAT-ACTIVE-SW
032500            END-IF.
032600
032700        2110-FIND-OR-ADD-CAT.
032800            MOVE I-TXN-CATEGORY TO WS-CAT-UPPER.
032900            INSPECT WS-CAT-UPPER
033000                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
033100            MOVE "N" TO WS-CAT-FOUND-SW.
033200
033300            PERFORM 2111-SCAN-CAT
033400                VARYING WS-CAT-IDX FROM WS-USER-START-IDX BY 1
033500                    UNTIL WS-CAT-IDX > TABLE-COUNT
033600                        OR WS-CAT-FOUND.
033700
033800            IF WS-CAT-FOUND
033900                SUBTRACT 1 FROM WS-CAT-IDX
034000            ELSE
034100                ADD 1 TO TABLE-COUNT
034200                MOVE TABLE-COUNT TO WS-CAT-IDX
034300                MOVE I-USER-ID      TO T-USER-ID(WS-CAT-IDX)
034400                MOVE I-TXN-CATEGORY TO T-NAME(WS-CAT-IDX)
034500                MOVE ZERO TO T-SPEND(WS-CAT-IDX)
034600                MOVE ZERO TO T-COUNT(WS-CAT-IDX)
034700                MOVE ZERO TO T-CUR-MONTH-SPEND(WS-CAT-IDX)
034800                MOVE ZERO TO T-PREV-MONTH-SPEND(WS-CAT-IDX)
034900            END-IF.
035000
035100        2111-SCAN-CAT.
035200            MOVE T-NAME(WS-CAT-IDX) TO WS-TABLE-CAT-UPPER.
035300            INSPECT WS-TABLE-CAT-UPPER
035400                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
035500            IF WS-TABLE-CAT-UPPER = WS-CAT-UPPER
035600                SET WS-CAT-FOUND TO TRUE
035700            END-IF.
035800
035900        2400-BREAK-SECTION2.
036000            IF WS-USER-START-IDX > TABLE-COUNT
036100                GO TO 2400-EXIT
036200            END-IF.
036300
036400            PERFORM 2410-SORT-CATEGORIES.
036500            PERFORM 9100-HEADING.
036600
036700            PERFORM 2420-PRINT-CATEGORY
036800                VARYING WS-PRT-IDX FROM WS-USER-START-IDX BY 1
036900                UNTIL WS-PRT-IDX > TABLE-COUNT.
037000
037100        2400-EXIT.
037200            EXIT.
037300
037400        2410-SORT-CATEGORIES.
037500            PERFORM 2413-SORT-ONE
037600                VARYING WS-SORT-I FROM WS-USER-START-IDX BY 1
037700                    UNTIL WS-SORT-I > TABLE-COUNT.
037800
037900        2413-SORT-ONE.
038000            MOVE WS-SORT-I TO WS-SORT-J.
038100            PERFORM 2411-BUBBLE-DOWN
038200                UNTIL WS-SORT-J NOT > WS-USER-START-IDX.
038300
038400        2411-BUBBLE-DOWN.
038500            IF T-SPEND(WS-SORT-J - 1) >= T-SPEND(WS-SORT-J)
038600                MOVE WS-USER-START-IDX TO WS-SORT-J
038700            ELSE
038800                PERFORM 2412-SWAP-ENTRY
038900                SUBTRACT 1 FROM WS-SORT-J
039000            END-IF.
039100
039200        2412-SWAP-ENTRY.
039300            MOVE T-USER-ID(WS-SORT-J)          TO SW-USER-ID.
039400            MOVE T-NAME(WS-SORT-J)             TO SW-NAME.
039500            MOVE T-SPEND(WS-SORT-J)            TO SW-SPEND.
039600            MOVE T-COUNT(WS-SORT-J)            TO SW-COUNT.
039700            MOVE T-CUR-MONTH-SPEND(WS-SORT-J)
039800                TO SW-CUR-MONTH-SPEND.
039900            MOVE T-PREV-MONTH-SPEND(WS-SORT-J)
040000                TO SW-PREV-MONTH-SPEND.
040100
040200            MOVE T-USER-ID(WS-SORT-J - 1)
040300                TO T-USER-ID(WS-SORT-J).
040400            MOVE T-NAME(WS-SORT-J - 1)       TO T-NAME(WS-SORT-J).
040500            MOVE T-SPEND(WS-SORT-J - 1)
040600                TO T-SPEND(WS-SORT-J).
040700            MOVE T-COUNT(WS-SORT-J - 1)
040800                TO T-COUNT(WS-SORT-J).
040900            MOVE T-CUR-MONTH-SPEND(WS-SORT-J - 1)
041000                TO T-CUR-MONTH-SPEND(WS-SORT-J).
041100            MOVE T-PREV-MONTH-SPEND(WS-SORT-J - 1)
041200                TO T-PREV-MONTH-SPEND(WS-SORT-J).
041300
041400            MOVE SW-USER-ID           TO T-USER-ID(WS-SORT-J - 1).
041500            MOVE SW-NAME              TO T-NAME(WS-SORT-J - 1).
041600            MOVE SW-SPEND             TO T-SPEND(WS-SORT-J - 1).
041700            MOVE SW-COUNT             TO T-COUNT(WS-SORT-J - 1).
041800            MOVE SW-CUR-MONTH-SPEND
041900                TO T-CUR-MONTH-SPEND(WS-SORT-J - 1).
042000            MOVE SW-PREV-MONTH-SPEND
042100                TO T-PREV-MONTH-SPEND(WS-SORT-J - 1).
042200
042300        2420-PRINT-CATEGORY.
042400            MOVE ZERO TO WS-PCT-OF-TOTAL.
042500            MOVE ZERO TO WS-PCT-OF-BUDGET.
042600            MOVE ZERO TO WS-AVERAGE.
042700
042800            IF WS-USER-TOTAL-SPEND NOT = ZERO
042900                COMPUTE WS-PCT-OF-TOTAL ROUNDED =
043000                    T-SPEND(WS-PRT-IDX) * 100
043100                        / WS-USER-TOTAL-SPEND
043200            END-IF.
043300
043400            PERFORM 2430-FIND-CAT-BUDGET.
043500            IF WS-CAT-BUDGET > ZERO
043600                COMPUTE WS-PCT-OF-BUDGET ROUNDED =
043700                    T-SPEND(WS-PRT-IDX) * 100 / WS-CAT-BUDGET
043800            END-IF.
043900
044000            IF T-COUNT(WS-PRT-IDX) > ZERO
044100                COMPUTE WS-AVERAGE ROUNDED =
044200                    T-SPEND(WS-PRT-IDX) / T-COUNT(WS-PRT-IDX)
044300            END-IF.
044400
044500            MOVE "NO " TO WS-ANOMALY.
044600            IF T-SPEND(WS-PRT-IDX) > (WS-AVERAGE * 2)
044700                OR WS-PCT-OF-BUDGET > 150
044800                MOVE "YES" TO WS-ANOMALY
044900            END-IF.
045000
045100            PERFORM 2440-CALC-TREND.
045200
045300            MOVE T-NAME(WS-PRT-IDX)     TO O2-CATEGORY.
045400            MOVE T-SPEND(WS-PRT-IDX)    TO O2-SPEND.
045500            MOVE WS-PCT-OF-TOTAL        TO O2-PCT-TOTAL.
045600            MOVE WS-PCT-OF-BUDGET       TO O2-PCT-BUDGET.
045700            MOVE T-COUNT(WS-PRT-IDX)    TO O2-COUNT.
045800            MOVE WS-AVERAGE             TO O2-AVERAGE.
045900            MOVE WS-TREND               TO O2-TREND.
046000            MOVE WS-ANOMALY             TO O2-ANOMALY.
046100
046200            WRITE PRTLINE
046300                FROM DETAIL-LINE2
046400                    AFTER ADVANCING 1 LINE.
046500
046600        2430-FIND-CAT-BUDGET.
046700            MOVE ZERO TO WS-CAT-BUDGET.
046800            MOVE T-NAME(WS-PRT-IDX) TO WS-TABLE-CAT-UPPER.
046900            INSPECT WS-TABLE-CAT-UPPER
047000                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
047100
047200            PERFORM 2431-SCAN-BUDGET
047300                VARYING WS-CAT-IDX FROM 1 BY 1
047400                    UNTIL WS-CAT-IDX > CAT-COUNT.
047500
047600        2431-SCAN-BUDGET.
047700            MOVE C-NAME(WS-CAT-IDX) TO WS-CAT-UPPER.
047800            INSPECT WS-CAT-UPPER
047900                CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
048000            IF C-USER-ID(WS-CAT-IDX) = T-USER-ID(WS-PRT-IDX)
048100                    AND WS-CAT-UPPER = WS-TABLE-CAT-UPPER
048200                MOVE C-BUDGET(WS-CAT-IDX) TO WS-CAT-BUDGET
048300            END-IF.
048400
048500        2440-CALC-TREND.
048600            MOVE "STABLE" TO WS-TREND.
048700
048800            IF T-COUNT(WS-PRT-IDX) < 2
048900                GO TO 2440-EXIT
049000            END-IF.
049100
049200            IF T-PREV-MONTH-SPEND(WS-PRT-IDX) = ZERO
049300                GO TO 2440-EXIT
049400            END-IF.
049500
049600            COMPUTE WS-CHANGE-PCT ROUNDED =
049700                (T-CUR-MONTH-SPEND(WS-PRT-IDX) -
049800                 T-PREV-MONTH-SPEND(WS-PRT-IDX)) * 100
049900                    / T-PREV-MONTH-SPEND(WS-PRT-IDX).
050000
050100            IF WS-CHANGE-PCT > 10
050200                MOVE "UP    " TO WS-TREND
050300            ELSE
050400                IF WS-CHANGE-PCT < -10
050500                    MOVE "DOWN  " TO WS-TREND
050600                END-IF
050700            END-IF.
050800
050900        2440-EXIT.
051000            EXIT.
051100
051200        3000-CLOSING.
051300            PERFORM 2400-BREAK-SECTION2.
051400
051500            CLOSE CATEGORIZED-TXNS.
051600            CLOSE REPORT-OUT.
051700
051800        9000-READ.
051900            READ CATEGORIZED-TXNS
052000                AT END
052100                    MOVE "NO" TO MORE-RECS.
052200
052300        9100-HEADING.
052400            MOVE WS-USER-HOLD TO O-BAN-USER-ID.
052500
052600            WRITE PRTLINE
052700                FROM BLANK-LINE
052800                    AFTER ADVANCING 1 LINE.
052900            WRITE PRTLINE
053000                FROM SECTION-BANNER
053100                    AFTER ADVANCING 1 LINE.
053200            WRITE PRTLINE
053300                FROM COLUMN-HEADING-2
053400                    AFTER ADVANCING 1 LINE.
053500
